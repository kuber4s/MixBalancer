000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TEAMCALC.
000300 AUTHOR.        K NABB.
000400 INSTALLATION.  MIDSTATE SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/22/92.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800*               MIDSTATE SYSTEMS GROUP.  NOT TO BE COPIED OR
000900*               REMOVED FROM THE PREMISES WITHOUT WRITTEN
001000*               PERMISSION OF THE DATA PROCESSING MANAGER.
001100*
001200******************************************************************
001300*                                                                *
001400*   T E A M C A L C  --  ONE BALANCE-ATTEMPT CALCULATOR          *
001500*                                                                *
001600*   CALLED BY TEAMBAL ONCE PER ITERATION OF 610-ONE-ITERATION,   *
001700*   UP TO WS-MAX-ITERATIONS TIMES PER MATCH.  GIVEN THE SAME TEN *
001800*   CANDIDATES EVERY CALL, THIS PROGRAM PAIRS THE TWO TANKS BY   *
001900*   THE PRIORITY-BONUS SCAN IN 100-ASSIGN-TANKS, THEN GREEDILY   *
002000*   WALKS THE REMAINING EIGHT INTO DPS AND SUPPORT ONE PLAYER AT *
002100*   A TIME IN 200-ASSIGN-ROLES, WEIGHING EACH TEAM'S RUNNING     *
002200*   ROLE AVERAGE AND TOTAL SR BEFORE EACH PLACEMENT.  300-SCORE- *
002300*   ATTEMPT THEN WEIGHS THE RESULT AND 350-CLASSIFY-QUALITY      *
002400*   GRADES IT FOR THE CALLER.                                    *
002500*                                                                *
002600******************************************************************
002700*
002800* CHANGE LOG.
002900*
003000* 08/22/92 K.NABB        CR-0366  ORIGINAL CODING.  SPLIT OUT OF
003100*                                 TEAMBAL SO THE BALANCE MATH
003200*                                 COULD BE RE-RUN STANDALONE
003300*                                 DURING LEAGUE OPS TESTING.
003400* 03/02/93 K.NABB        CR-0388  ADDED THE ITERATION-DRIVEN
003500*                                 ROTATION TABLES.  BEFORE THIS
003600*                                 EVERY CALL PRODUCED THE SAME
003700*                                 SPLIT AND THE OUTER LOOP IN
003800*                                 TEAMBAL NEVER IMPROVED ON THE
003900*                                 FIRST ATTEMPT.
004000* 07/19/94 R.ANDERLECHT  CR-0412  NO CHANGE HERE -- MULTI-MATCH
004100*                                 SUPPORT WAS ENTIRELY IN THE
004200*                                 DRIVER.  VERSION BUMPED TO
004300*                                 KEEP THE TWO MODULES IN STEP.
004400* 10/02/97 T.OKAFOR      CR-0544  ADDED BALANCE-QUALITY
004500*                                 CLASSIFICATION FOR THE NEW
004600*                                 TEAM SUMMARY DISPLAY IN TEAMBAL.
004700* 12/08/98 T.OKAFOR      CR-0588  Y2K REVIEW -- NO DATE FIELDS IN
004800*                                 THIS MODULE.  NO CHANGE MADE.
004900* 04/03/02 K.NABB        CR-0699  BALANCE-SCORE WAS TRUNCATING
005000*                                 INSTEAD OF ROUNDING.  CHANGED
005100*                                 300-SCORE-ATTEMPT TO COMPUTE
005200*                                 ROUNDED.
005300* 08/14/03 K.NABB        CR-0731  DP MGR'S REVIEW OF LEAGUE OPS
005400*                                 SPEC REV 2 FOUND 100-ASSIGN-TANKS
005500*                                 NEVER CARRIED THE CR-0388
005600*                                 PRIORITY BONUS -- IT STILL TOOK
005700*                                 THE TOP TWO TANK-SR VALUES.
005800*                                 REWORKED TO
005900*                                 THE EXHAUSTIVE PAIR SCAN AGAINST
006000*                                 CAND-GAMES-SKIPPED THE SPEC
006100*                                 DESCRIBES.  REWORKED 200-ASSIGN-
006200*                                 ROLE (NOW 200-ASSIGN-ROLES) TO A
006300*                                 ONE-AT-A-TIME GREEDY WALK AGAINST
006400*                                 EACH TEAM'S SCORE IN PLACE
006500*                                 OF THE FIXED COMBO TABLE, AND
006600*                                 CORRECTED 310-COMPUTE-DIFFS AND
006700*                                 350-CLASSIFY-QUALITY TO THE SCORE
006800*                                 FORMULA AND QUALITY LADDER
006900*                                 WITH THE ANALYST.  ROLE AVERAGES
007000*                                 DROPPED BACK TO WHOLE SR --
007100*                                 THEY WERE NEVER MEANT TO CARRY
007200*                                 DECIMAL PLACES.
007300* 11/19/03 K.NABB        CR-0738  LEAGUE OFFICE WANTED THE PRINTED
007400*                                 TEAM AVERAGES TO CARRY 2 DECIMAL
007500*                                 PLACES INSTEAD OF BEING CHOPPED TO
007600*                                 WHOLE SR -- SAME COMPLAINT AS THE
007700*                                 BALANCE-SCORE ROUNDING UNDER CR-0699.
007800*                                 300-SCORE-ATTEMPT NOW CARRIES THE
007900*                                 RAW DPS AND SUPPORT SR TOTALS OUT TO
008000*                                 TEAMBAL IN FOUR NEW LINKAGE FIELDS SO
008100*                                 THE DRIVER CAN DIVIDE WITH DECIMAL
008200*                                 PRECISION WHEN IT BUILDS THE TEAM
008300*                                 SUMMARY RECORD.  THE QUALITY-LADDER
008400*                                 MATH IN 310/350 STILL USES THE
008500*                                 WHOLE-SR AVERAGES -- THAT PART OF
008600*                                 CR-0731 STANDS.
008700*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER.   IBM-370.
009100 OBJECT-COMPUTER.   IBM-370.
009200 SPECIAL-NAMES.
009300      C01 IS TOP-OF-FORM.
009400*
009500 DATA DIVISION.
009600 WORKING-STORAGE SECTION.
009700*
009800******************************************************************
009900* ROLE-NAME AND PER-TEAM-SLOT-NEEDED LOOKUP TABLES -- SAME       *
010000* LITERAL-STRING REDEFINE IDIOM THE SHOP USES FOR RATE TABLES    *
010100* ELSEWHERE.  SUBSCRIPT 1=TANK, 2=DPS, 3=SUPPORT THROUGHOUT      *
010200* THIS PROGRAM, MATCHING CAND-ROLE-SR'S OCCURS 3 ORDER.          *
010300******************************************************************
010400 01  WS-ROLE-NAME-DATA           PIC X(21) VALUE
010500          "TANK   DPS    SUPPORT".
010600 01  WS-ROLE-NAME-TABLE REDEFINES WS-ROLE-NAME-DATA.
010700      05  WS-ROLE-NAME-ENTRY      PIC X(07) OCCURS 3 TIMES.
010800*
010900 01  WS-ROLE-SLOT-DATA           PIC X(06) VALUE "010202".
011000 01  WS-ROLE-SLOT-TABLE REDEFINES WS-ROLE-SLOT-DATA.
011100      05  WS-ROLE-SLOT-ENTRY      PIC 9(02) OCCURS 3 TIMES.
011200*
011300******************************************************************
011400* CONTROL CONSTANTS -- MUST TRACK TEAMBAL'S WS-MAX-ITERATIONS.   *
011500* BELOW THE HALFWAY POINT THE SCAN IN 120-SCAN-TANK-PAIRS IS     *
011600* EXHAUSTIVE.  AT OR ABOVE IT, 130-ROTATE-TANK-PAIR TAKES OVER,  *
011700* THE NEAREST THIS SHOP'S COMPILER COMES TO A RANDOM PICK SINCE  *
011800* IT HAS NO RANDOM NUMBER FACILITY.                              *
011900******************************************************************
012000 77  WS-MAX-ITERATIONS           PIC 9(05) COMP VALUE 3000.
012100 77  WS-HALF-ITERATIONS          PIC 9(05) COMP VALUE 1500.
012200*
012300******************************************************************
012400* TANK ELIGIBILITY WORK TABLE -- ONE ROW PER CANDIDATE WHO CAN   *
012500* PLAY TANK, SORTED DESCENDING BY TANK-SR FOR THE PAIR SCAN.     *
012600******************************************************************
012700 01  WS-TANK-ELIG-TABLE.
012800      05  WS-TANK-ELIG-ENTRY OCCURS 10 TIMES INDEXED BY TE-IDX.
012900          10  WS-TE-CAND-IDX       PIC 9(02) COMP.
013000          10  WS-TE-SR             PIC 9(04).
013100          10  WS-TE-SKIPPED        PIC 9(05).
013200      05  FILLER                   PIC X(01).
013300 77  WS-TANK-ELIG-COUNT           PIC 9(02) COMP.
013400 01  WS-TANK-SWAP-HOLD.
013500      05  SW-TE-CAND-IDX           PIC 9(02) COMP.
013600      05  SW-TE-SR                 PIC 9(04).
013700      05  SW-TE-SKIPPED            PIC 9(05).
013800      05  FILLER                   PIC X(01).
013900*
014000******************************************************************
014100* ROLE ELIGIBILITY WORK TABLE -- BUILT AND SORTED ONCE FOR THE   *
014200* DPS PASS, THEN CLEARED AND REBUILT FOR THE SUPPORT PASS.       *
014300******************************************************************
014400 01  WS-ROLE-ELIG-TABLE.
014500      05  WS-ROLE-ELIG-ENTRY OCCURS 10 TIMES INDEXED BY RE-IDX.
014600          10  WS-RE-CAND-IDX       PIC 9(02) COMP.
014700          10  WS-RE-SR             PIC 9(04).
014800      05  FILLER                   PIC X(01).
014900 77  WS-ROLE-ELIG-COUNT           PIC 9(02) COMP.
015000 01  WS-ROLE-SWAP-HOLD.
015100      05  SW-RE-CAND-IDX           PIC 9(02) COMP.
015200      05  SW-RE-SR                 PIC 9(04).
015300      05  FILLER                   PIC X(01).
015400*
015500******************************************************************
015600* SORT CONTROLS -- SAME HAND EXCHANGE METHOD TEAMBAL USES        *
015700******************************************************************
015800 01  WS-SORT-CONTROLS.
015900      05  WS-SRT-SORTED-SW         PIC X(01).
016000          88  WS-SRT-IS-SORTED         VALUE "Y".
016100      05  WS-SRT-OUTER             PIC 9(02) COMP.
016200      05  WS-SRT-INNER             PIC 9(02) COMP.
016300      05  WS-SRT-LAST              PIC 9(02) COMP.
016400      05  FILLER                   PIC X(01).
016500*
016600******************************************************************
016700* TANK-PAIR SCAN WORK FIELDS                                     *
016800******************************************************************
016900 01  WS-TANK-PAIR-GROUP.
017000      05  WS-TP-OUTER              PIC 9(02) COMP.
017100      05  WS-TP-INNER              PIC 9(02) COMP.
017200      05  WS-TP-INNER-START        PIC 9(02) COMP.
017300      05  WS-TP-BEST-I             PIC 9(02) COMP.
017400      05  WS-TP-BEST-J             PIC 9(02) COMP.
017500      05  WS-TP-QUOT               PIC 9(05) COMP.
017600      05  WS-TP-SR-DIFF            PIC S9(06) COMP.
017700      05  WS-TP-SKIP-SUM           PIC S9(05) COMP.
017800      05  WS-TP-SKIP-BONUS         PIC S9(08) COMP.
017900      05  WS-TP-ADJ-DIFF           PIC S9(08) COMP.
018000      05  WS-TP-BEST-DIFF          PIC S9(08) COMP.
018100      05  WS-TANK-ASSIGN-SW        PIC X(01).
018200          88  WS-TANK-ASSIGN-OK        VALUE "Y".
018300      05  FILLER                   PIC X(01).
018400*
018500******************************************************************
018600* GREEDY ROLE-ASSIGNMENT RUNNING TOTALS -- RESET AT THE START    *
018700* OF EACH OF THE TWO ROLE PASSES (DPS, THEN SUPPORT).             *
018800******************************************************************
018900 01  WS-GREEDY-GROUP.
019000      05  WS-ROLE-SUB              PIC 9(01) COMP.
019100      05  WS-T1-TOTAL-SR           PIC 9(06).
019200      05  WS-T2-TOTAL-SR           PIC 9(06).
019300      05  WS-T1-ROLE-COUNT         PIC 9(01) COMP.
019400      05  WS-T2-ROLE-COUNT         PIC 9(01) COMP.
019500      05  WS-T1-ROLE-SR-TOTAL      PIC 9(05).
019600      05  WS-T2-ROLE-SR-TOTAL      PIC 9(05).
019700      05  WS-T1-ROLE-AVG          PIC S9(05)V9(04).
019800      05  WS-T2-ROLE-AVG          PIC S9(05)V9(04).
019900      05  WS-T1-SCORE              PIC S9(07)V9(04).
020000      05  WS-T2-SCORE              PIC S9(07)V9(04).
020100      05  WS-ROLE-ASSIGN-SW        PIC X(01).
020200          88  WS-ROLE-ASSIGN-OK        VALUE "Y".
020300      05  FILLER                   PIC X(01).
020400*
020500******************************************************************
020600* TEAMS-FULL CHECK AFTER BOTH ROLE PASSES                        *
020700******************************************************************
020800 01  WS-TEAMS-FULL-GROUP.
020900      05  WS-TEAMS-FULL-SW         PIC X(01).
021000          88  WS-TEAMS-FULL-OK         VALUE "Y".
021100      05  WS-T1-ASSIGNED-COUNT     PIC 9(02) COMP.
021200      05  WS-T2-ASSIGNED-COUNT     PIC 9(02) COMP.
021300      05  FILLER                   PIC X(01).
021400*
021500******************************************************************
021600* ABSOLUTE-DIFFERENCE UTILITY -- THIS SHOP'S COMPILER HAS NO     *
021700* FUNCTION ABS, SO 399-COMPUTE-ABS-DIFF TESTS AND SUBTRACTS       *
021800* INSTEAD OF CALLING ONE.                                         *
021900******************************************************************
022000 01  WS-ABS-GROUP.
022100      05  WS-ABS-IN-1              PIC S9(07) COMP.
022200      05  WS-ABS-IN-2              PIC S9(07) COMP.
022300      05  WS-ABS-WORK              PIC S9(07) COMP.
022400*
022500******************************************************************
022600* FINAL SCORING WORK FIELDS -- REBUILT FRESH FROM THE FINAL      *
022700* CAND-ASSIGNED-TEAM / CAND-ASSIGNED-ROLE VALUES SO THE LIVE      *
022800* GREEDY TOTALS ABOVE NEVER LEAK INTO THE REPORTED SCORE.         *
022900******************************************************************
023000 01  WS-SCORE-GROUP.
023100      05  WS-T1-DPS-TOTAL          PIC 9(05).
023200      05  WS-T2-DPS-TOTAL          PIC 9(05).
023300      05  WS-T1-SUP-TOTAL          PIC 9(05).
023400      05  WS-T2-SUP-TOTAL          PIC 9(05).
023500      05  FILLER                   PIC X(02).
023600*
023700 LINKAGE SECTION.
023800*
023900      COPY CANDTBL.
024000*
024100 01  WS-ATTEMPT-RESULT.
024200      05  ATTEMPT-ITER-NBR             PIC 9(05) COMP.
024300      05  ATTEMPT-SUCCESS-SW           PIC X(01).
024400          88  ATTEMPT-IS-SUCCESSFUL        VALUE "Y".
024500      05  ATTEMPT-TEAM1-TOTAL-SR       PIC 9(06).
024600      05  ATTEMPT-TEAM1-TANK-SR        PIC 9(04).
024700      05  ATTEMPT-TEAM1-DPS-AVG-SR     PIC 9(04).
024800      05  ATTEMPT-TEAM1-SUP-AVG-SR     PIC 9(04).
024900      05  ATTEMPT-TEAM1-AVG-SR         PIC 9(04).
025000      05  ATTEMPT-TEAM2-TOTAL-SR       PIC 9(06).
025100      05  ATTEMPT-TEAM2-TANK-SR        PIC 9(04).
025200      05  ATTEMPT-TEAM2-DPS-AVG-SR     PIC 9(04).
025300      05  ATTEMPT-TEAM2-SUP-AVG-SR     PIC 9(04).
025400      05  ATTEMPT-TEAM2-AVG-SR         PIC 9(04).
025500      05  ATTEMPT-OVERALL-SR-DIFF      PIC 9(05).
025600      05  ATTEMPT-TANK-SR-DIFF         PIC 9(05).
025700      05  ATTEMPT-DPS-SR-DIFF          PIC 9(05).
025800      05  ATTEMPT-SUPPORT-SR-DIFF      PIC 9(05).
025900      05  ATTEMPT-MAX-ROLE-DIFF        PIC 9(05).
026000      05  ATTEMPT-BALANCE-SCORE        PIC 9(06)V9(02).
026100      05  ATTEMPT-BALANCE-QUALITY      PIC X(09).
026200      05  ATTEMPT-RETURN-CD            PIC 9(04) COMP.
026300      05  ATTEMPT-TEAM1-DPS-TOTAL      PIC 9(05).
026400      05  ATTEMPT-TEAM1-SUP-TOTAL      PIC 9(05).
026500      05  ATTEMPT-TEAM2-DPS-TOTAL      PIC 9(05).
026600      05  ATTEMPT-TEAM2-SUP-TOTAL      PIC 9(05).
026700      05  FILLER                       PIC X(01).
026800*
026900 PROCEDURE DIVISION USING WS-CANDIDATE-TABLE, WS-ATTEMPT-RESULT.
027000*
027100 0000-MAIN-CONTROL.                                               081403KN
027200      MOVE ZERO TO ATTEMPT-RETURN-CD.
027300      MOVE "N" TO ATTEMPT-SUCCESS-SW.
027400      MOVE "N" TO WS-TANK-ASSIGN-SW.
027500      MOVE "N" TO WS-ROLE-ASSIGN-SW.
027600      MOVE "N" TO WS-TEAMS-FULL-SW.
027700      PERFORM 100-ASSIGN-TANKS THRU 100-EXIT.
027800      IF WS-TANK-ASSIGN-OK
027900          PERFORM 200-ASSIGN-ROLES THRU 200-EXIT
028000      END-IF.
028100      IF WS-TANK-ASSIGN-OK AND WS-ROLE-ASSIGN-OK
028200          PERFORM 250-CHECK-TEAMS-FULL THRU 250-EXIT
028300      END-IF.
028400      IF WS-TEAMS-FULL-OK
028500          PERFORM 300-SCORE-ATTEMPT THRU 300-EXIT
028600          MOVE "Y" TO ATTEMPT-SUCCESS-SW
028700      END-IF.
028800      GOBACK.
028900*
029000******************************************************************
029100*  1 0 0  --  PAIR THE TWO TANKS BY THE PRIORITY-BONUS SCAN      *
029200******************************************************************
029300 100-ASSIGN-TANKS.                                                081403KN
029400      MOVE "N" TO WS-TANK-ASSIGN-SW.
029500      MOVE ZERO TO WS-TANK-ELIG-COUNT.
029600      PERFORM 105-BUILD-TANK-ELIG THRU 105-EXIT
029700          VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > 10.
029800      IF WS-TANK-ELIG-COUNT < 2
029900          GO TO 100-EXIT
030000      END-IF.
030100      PERFORM 110-SORT-TANK-ELIG THRU 110-EXIT.
030200      IF ATTEMPT-ITER-NBR < WS-HALF-ITERATIONS
030300          PERFORM 120-SCAN-TANK-PAIRS THRU 120-EXIT
030400      ELSE
030500          PERFORM 130-ROTATE-TANK-PAIR THRU 130-EXIT
030600      END-IF.
030700      PERFORM 140-APPLY-TANK-PAIR THRU 140-EXIT.
030800      MOVE "Y" TO WS-TANK-ASSIGN-SW.
030900 100-EXIT.
031000      EXIT.
031100*
031200 105-BUILD-TANK-ELIG.
031300      IF CAND-TANK-SR(CAND-IDX) > ZERO
031400          ADD 1 TO WS-TANK-ELIG-COUNT
031500          SET TE-IDX TO WS-TANK-ELIG-COUNT
031600          MOVE CAND-IDX TO WS-TE-CAND-IDX(TE-IDX)
031700          MOVE CAND-TANK-SR(CAND-IDX) TO WS-TE-SR(TE-IDX)
031800          MOVE CAND-GAMES-SKIPPED(CAND-IDX)
031900              TO WS-TE-SKIPPED(TE-IDX)
032000      END-IF.
032100 105-EXIT.
032200      EXIT.
032300*
032400 110-SORT-TANK-ELIG.
032500      MOVE "N" TO WS-SRT-SORTED-SW.
032600      PERFORM 111-ONE-TANK-PASS THRU 111-EXIT
032700          UNTIL WS-SRT-IS-SORTED.
032800 110-EXIT.
032900      EXIT.
033000*
033100 111-ONE-TANK-PASS.
033200      MOVE "Y" TO WS-SRT-SORTED-SW.
033300      SUBTRACT 1 FROM WS-TANK-ELIG-COUNT GIVING WS-SRT-LAST.
033400      PERFORM 112-COMPARE-TANK-ADJACENT THRU 112-EXIT
033500          VARYING WS-SRT-OUTER FROM 1 BY 1
033600          UNTIL WS-SRT-OUTER > WS-SRT-LAST.
033700 111-EXIT.
033800      EXIT.
033900*
034000 112-COMPARE-TANK-ADJACENT.
034100      ADD 1 TO WS-SRT-OUTER GIVING WS-SRT-INNER.
034200      IF WS-TE-SR(WS-SRT-OUTER) < WS-TE-SR(WS-SRT-INNER)
034300          PERFORM 113-SWAP-TANK-ROWS THRU 113-EXIT
034400          MOVE "N" TO WS-SRT-SORTED-SW
034500      END-IF.
034600 112-EXIT.
034700      EXIT.
034800*
034900 113-SWAP-TANK-ROWS.
035000      MOVE WS-TANK-ELIG-ENTRY(WS-SRT-OUTER) TO WS-TANK-SWAP-HOLD.
035100      MOVE WS-TANK-ELIG-ENTRY(WS-SRT-INNER)
035200          TO WS-TANK-ELIG-ENTRY(WS-SRT-OUTER).
035300      MOVE WS-TANK-SWAP-HOLD TO WS-TANK-ELIG-ENTRY(WS-SRT-INNER).
035400 113-EXIT.
035500      EXIT.
035600*
035700******************************************************************
035800* 1 2 0 -- EXHAUSTIVE PAIR SCAN, ITERATION BELOW THE HALFWAY     *
035900* POINT.  MINIMIZES ABS(SR DIFFERENCE) LESS A 50-POINT BONUS     *
036000* FOR EVERY GAME EITHER CANDIDATE HAS RECENTLY SAT OUT.           *
036100******************************************************************
036200 120-SCAN-TANK-PAIRS.
036300      MOVE 99999999 TO WS-TP-BEST-DIFF.
036400      MOVE ZERO TO WS-TP-BEST-I WS-TP-BEST-J.
036500      SUBTRACT 1 FROM WS-TANK-ELIG-COUNT GIVING WS-SRT-LAST.
036600      PERFORM 121-SCAN-OUTER THRU 121-EXIT
036700          VARYING WS-TP-OUTER FROM 1 BY 1
036800          UNTIL WS-TP-OUTER > WS-SRT-LAST.
036900 120-EXIT.
037000      EXIT.
037100*
037200 121-SCAN-OUTER.
037300      ADD 1 TO WS-TP-OUTER GIVING WS-TP-INNER-START.
037400      PERFORM 122-SCAN-INNER THRU 122-EXIT
037500          VARYING WS-TP-INNER FROM WS-TP-INNER-START BY 1
037600          UNTIL WS-TP-INNER > WS-TANK-ELIG-COUNT.
037700 121-EXIT.
037800      EXIT.
037900*
038000 122-SCAN-INNER.
038100      MOVE WS-TE-SR(WS-TP-OUTER) TO WS-ABS-IN-1.
038200      MOVE WS-TE-SR(WS-TP-INNER) TO WS-ABS-IN-2.
038300      PERFORM 399-COMPUTE-ABS-DIFF THRU 399-EXIT.
038400      MOVE WS-ABS-WORK TO WS-TP-SR-DIFF.
038500      ADD WS-TE-SKIPPED(WS-TP-OUTER) WS-TE-SKIPPED(WS-TP-INNER)
038600          GIVING WS-TP-SKIP-SUM.
038700      MULTIPLY WS-TP-SKIP-SUM BY 50 GIVING WS-TP-SKIP-BONUS.
038800      SUBTRACT WS-TP-SKIP-BONUS FROM WS-TP-SR-DIFF
038900          GIVING WS-TP-ADJ-DIFF.
039000      IF WS-TP-ADJ-DIFF < WS-TP-BEST-DIFF
039100          MOVE WS-TP-ADJ-DIFF TO WS-TP-BEST-DIFF
039200          MOVE WS-TP-OUTER    TO WS-TP-BEST-I
039300          MOVE WS-TP-INNER    TO WS-TP-BEST-J
039400      END-IF.
039500 122-EXIT.
039600      EXIT.
039700*
039800******************************************************************
039900* 1 3 0 -- AT OR ABOVE THE HALFWAY POINT, ROTATE THROUGH PAIRS   *
040000* OF THE SORTED ELIGIBLE LIST INSTEAD OF SCANNING ALL OF THEM,   *
040100* THE CLOSEST SUBSTITUTE FOR A RANDOM PICK ON THIS COMPILER.     *
040200******************************************************************
040300 130-ROTATE-TANK-PAIR.
040400      DIVIDE ATTEMPT-ITER-NBR BY WS-TANK-ELIG-COUNT
040500          GIVING WS-TP-QUOT REMAINDER WS-TP-BEST-I.
040600      ADD 1 TO WS-TP-BEST-I.
040700      DIVIDE WS-TP-BEST-I BY WS-TANK-ELIG-COUNT
040800          GIVING WS-TP-QUOT REMAINDER WS-TP-BEST-J.
040900      ADD 1 TO WS-TP-BEST-J.
041000 130-EXIT.
041100      EXIT.
041200*
041300 140-APPLY-TANK-PAIR.
041400      IF WS-TE-SR(WS-TP-BEST-I) >= WS-TE-SR(WS-TP-BEST-J)
041500          SET CAND-IDX TO WS-TE-CAND-IDX(WS-TP-BEST-I)
041600          MOVE 1 TO CAND-ASSIGNED-TEAM(CAND-IDX)
041700          MOVE WS-ROLE-NAME-ENTRY(1)
041800              TO CAND-ASSIGNED-ROLE(CAND-IDX)
041900          MOVE WS-TE-SR(WS-TP-BEST-I) TO ATTEMPT-TEAM1-TANK-SR
042000          MOVE WS-TE-SR(WS-TP-BEST-I) TO WS-T1-TOTAL-SR
042100          SET CAND-IDX TO WS-TE-CAND-IDX(WS-TP-BEST-J)
042200          MOVE 2 TO CAND-ASSIGNED-TEAM(CAND-IDX)
042300          MOVE WS-ROLE-NAME-ENTRY(1)
042400              TO CAND-ASSIGNED-ROLE(CAND-IDX)
042500          MOVE WS-TE-SR(WS-TP-BEST-J) TO ATTEMPT-TEAM2-TANK-SR
042600          MOVE WS-TE-SR(WS-TP-BEST-J) TO WS-T2-TOTAL-SR
042700      ELSE
042800          SET CAND-IDX TO WS-TE-CAND-IDX(WS-TP-BEST-J)
042900          MOVE 1 TO CAND-ASSIGNED-TEAM(CAND-IDX)
043000          MOVE WS-ROLE-NAME-ENTRY(1)
043100              TO CAND-ASSIGNED-ROLE(CAND-IDX)
043200          MOVE WS-TE-SR(WS-TP-BEST-J) TO ATTEMPT-TEAM1-TANK-SR
043300          MOVE WS-TE-SR(WS-TP-BEST-J) TO WS-T1-TOTAL-SR
043400          SET CAND-IDX TO WS-TE-CAND-IDX(WS-TP-BEST-I)
043500          MOVE 2 TO CAND-ASSIGNED-TEAM(CAND-IDX)
043600          MOVE WS-ROLE-NAME-ENTRY(1)
043700              TO CAND-ASSIGNED-ROLE(CAND-IDX)
043800          MOVE WS-TE-SR(WS-TP-BEST-I) TO ATTEMPT-TEAM2-TANK-SR
043900          MOVE WS-TE-SR(WS-TP-BEST-I) TO WS-T2-TOTAL-SR
044000      END-IF.
044100 140-EXIT.
044200      EXIT.
044300*
044400******************************************************************
044500*  2 0 0  --  GREEDY DPS / SUPPORT ASSIGNMENT, ONE PLAYER AT      *
044600*    A TIME, WEIGHING EACH TEAM'S ROLE AVERAGE AND TOTAL SR       *
044700*    BEFORE EVERY PLACEMENT.  DPS FILLS FIRST, THEN SUPPORT,      *
044800*    BOTH THROUGH 210-ASSIGN-ONE-ROLE DRIVEN BY WS-ROLE-SUB       *
044900*    SO THE LOGIC IS WRITTEN ONCE.                                *
045000******************************************************************
045100 200-ASSIGN-ROLES.                                                081403KN
045200      MOVE "Y" TO WS-ROLE-ASSIGN-SW.
045300      MOVE 2 TO WS-ROLE-SUB.
045400      PERFORM 210-ASSIGN-ONE-ROLE THRU 210-EXIT.
045500      IF WS-ROLE-ASSIGN-OK
045600          MOVE 3 TO WS-ROLE-SUB
045700          PERFORM 210-ASSIGN-ONE-ROLE THRU 210-EXIT
045800      END-IF.
045900 200-EXIT.
046000      EXIT.
046100*
046200 210-ASSIGN-ONE-ROLE.
046300      MOVE ZERO TO WS-ROLE-ELIG-COUNT.
046400      PERFORM 211-BUILD-ROLE-ELIG THRU 211-EXIT
046500          VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > 10.
046600      IF WS-ROLE-ELIG-COUNT < 4
046700          MOVE "N" TO WS-ROLE-ASSIGN-SW
046800          GO TO 210-EXIT
046900      END-IF.
047000      PERFORM 215-SORT-ROLE-ELIG THRU 215-EXIT.
047100      MOVE ZERO TO WS-T1-ROLE-COUNT    WS-T2-ROLE-COUNT
047200                   WS-T1-ROLE-SR-TOTAL WS-T2-ROLE-SR-TOTAL.
047300      PERFORM 220-ASSIGN-ONE-CAND THRU 220-EXIT
047400          VARYING RE-IDX FROM 1 BY 1
047500          UNTIL RE-IDX > WS-ROLE-ELIG-COUNT.
047600 210-EXIT.
047700      EXIT.
047800*
047900 211-BUILD-ROLE-ELIG.
048000      IF CAND-ASSIGNED-TEAM(CAND-IDX) = ZERO
048100         AND CAND-ROLE-SR(CAND-IDX, WS-ROLE-SUB) > ZERO
048200          ADD 1 TO WS-ROLE-ELIG-COUNT
048300          SET RE-IDX TO WS-ROLE-ELIG-COUNT
048400          MOVE CAND-IDX TO WS-RE-CAND-IDX(RE-IDX)
048500          MOVE CAND-ROLE-SR(CAND-IDX, WS-ROLE-SUB)
048600              TO WS-RE-SR(RE-IDX)
048700      END-IF.
048800 211-EXIT.
048900      EXIT.
049000*
049100 215-SORT-ROLE-ELIG.
049200      MOVE "N" TO WS-SRT-SORTED-SW.
049300      PERFORM 216-ONE-ROLE-PASS THRU 216-EXIT
049400          UNTIL WS-SRT-IS-SORTED.
049500 215-EXIT.
049600      EXIT.
049700*
049800 216-ONE-ROLE-PASS.
049900      MOVE "Y" TO WS-SRT-SORTED-SW.
050000      SUBTRACT 1 FROM WS-ROLE-ELIG-COUNT GIVING WS-SRT-LAST.
050100      PERFORM 217-COMPARE-ROLE-ADJACENT THRU 217-EXIT
050200          VARYING WS-SRT-OUTER FROM 1 BY 1
050300          UNTIL WS-SRT-OUTER > WS-SRT-LAST.
050400 216-EXIT.
050500      EXIT.
050600*
050700 217-COMPARE-ROLE-ADJACENT.
050800      ADD 1 TO WS-SRT-OUTER GIVING WS-SRT-INNER.
050900      IF WS-RE-SR(WS-SRT-OUTER) < WS-RE-SR(WS-SRT-INNER)
051000          PERFORM 218-SWAP-ROLE-ROWS THRU 218-EXIT
051100          MOVE "N" TO WS-SRT-SORTED-SW
051200      END-IF.
051300 217-EXIT.
051400      EXIT.
051500*
051600 218-SWAP-ROLE-ROWS.
051700      MOVE WS-ROLE-ELIG-ENTRY(WS-SRT-OUTER) TO WS-ROLE-SWAP-HOLD.
051800      MOVE WS-ROLE-ELIG-ENTRY(WS-SRT-INNER)
051900          TO WS-ROLE-ELIG-ENTRY(WS-SRT-OUTER).
052000      MOVE WS-ROLE-SWAP-HOLD TO WS-ROLE-ELIG-ENTRY(WS-SRT-INNER).
052100 218-EXIT.
052200      EXIT.
052300*
052400******************************************************************
052500* 2 2 0 -- PLACE ONE SORTED CANDIDATE.  IF BOTH TEAMS STILL      *
052600* NEED THIS ROLE, SCORE EACH AT 40% ITS RUNNING ROLE AVERAGE      *
052700* PLUS 60% ITS RUNNING TOTAL SR AND ASSIGN TO THE LOWER TEAM,     *
052800* TIES TO TEAM ONE.  IF ONLY ONE TEAM HAS ROOM, THE CANDIDATE     *
052900* GOES THERE.                                                     *
053000******************************************************************
053100 220-ASSIGN-ONE-CAND.
053200      SET CAND-IDX TO WS-RE-CAND-IDX(RE-IDX).
053300      IF WS-T1-ROLE-COUNT < WS-ROLE-SLOT-ENTRY(WS-ROLE-SUB)
053400          IF WS-T2-ROLE-COUNT < WS-ROLE-SLOT-ENTRY(WS-ROLE-SUB)
053500              PERFORM 225-SCORE-BOTH-TEAMS THRU 225-EXIT
053600              IF WS-T1-SCORE <= WS-T2-SCORE
053700                  PERFORM 230-ASSIGN-TEAM-ONE THRU 230-EXIT
053800              ELSE
053900                  PERFORM 235-ASSIGN-TEAM-TWO THRU 235-EXIT
054000              END-IF
054100          ELSE
054200              PERFORM 230-ASSIGN-TEAM-ONE THRU 230-EXIT
054300          END-IF
054400      ELSE
054500          IF WS-T2-ROLE-COUNT < WS-ROLE-SLOT-ENTRY(WS-ROLE-SUB)
054600              PERFORM 235-ASSIGN-TEAM-TWO THRU 235-EXIT
054700          END-IF
054800      END-IF.
054900 220-EXIT.
055000      EXIT.
055100*
055200 225-SCORE-BOTH-TEAMS.
055300      IF WS-T1-ROLE-COUNT = ZERO
055400          MOVE ZERO TO WS-T1-ROLE-AVG
055500      ELSE
055600          DIVIDE WS-T1-ROLE-SR-TOTAL BY WS-T1-ROLE-COUNT
055700              GIVING WS-T1-ROLE-AVG
055800      END-IF.
055900      IF WS-T2-ROLE-COUNT = ZERO
056000          MOVE ZERO TO WS-T2-ROLE-AVG
056100      ELSE
056200          DIVIDE WS-T2-ROLE-SR-TOTAL BY WS-T2-ROLE-COUNT
056300              GIVING WS-T2-ROLE-AVG
056400      END-IF.
056500      COMPUTE WS-T1-SCORE =
056600          (WS-T1-ROLE-AVG * 0.4) + (WS-T1-TOTAL-SR * 0.6).
056700      COMPUTE WS-T2-SCORE =
056800          (WS-T2-ROLE-AVG * 0.4) + (WS-T2-TOTAL-SR * 0.6).
056900 225-EXIT.
057000      EXIT.
057100*
057200 230-ASSIGN-TEAM-ONE.
057300      MOVE 1 TO CAND-ASSIGNED-TEAM(CAND-IDX).
057400      MOVE WS-ROLE-NAME-ENTRY(WS-ROLE-SUB)
057500          TO CAND-ASSIGNED-ROLE(CAND-IDX).
057600      ADD 1 TO WS-T1-ROLE-COUNT.
057700      ADD WS-RE-SR(RE-IDX) TO WS-T1-ROLE-SR-TOTAL.
057800      ADD WS-RE-SR(RE-IDX) TO WS-T1-TOTAL-SR.
057900 230-EXIT.
058000      EXIT.
058100*
058200 235-ASSIGN-TEAM-TWO.
058300      MOVE 2 TO CAND-ASSIGNED-TEAM(CAND-IDX).
058400      MOVE WS-ROLE-NAME-ENTRY(WS-ROLE-SUB)
058500          TO CAND-ASSIGNED-ROLE(CAND-IDX).
058600      ADD 1 TO WS-T2-ROLE-COUNT.
058700      ADD WS-RE-SR(RE-IDX) TO WS-T2-ROLE-SR-TOTAL.
058800      ADD WS-RE-SR(RE-IDX) TO WS-T2-TOTAL-SR.
058900 235-EXIT.
059000      EXIT.
059100*
059200******************************************************************
059300*  2 5 0  --  CONFIRM BOTH TEAMS FILLED ALL FIVE SLOTS           *
059400******************************************************************
059500 250-CHECK-TEAMS-FULL.
059600      MOVE ZERO TO WS-T1-ASSIGNED-COUNT WS-T2-ASSIGNED-COUNT.
059700      PERFORM 251-COUNT-ONE-CAND THRU 251-EXIT
059800          VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > 10.
059900      IF WS-T1-ASSIGNED-COUNT = 5 AND WS-T2-ASSIGNED-COUNT = 5
060000          MOVE "Y" TO WS-TEAMS-FULL-SW
060100      ELSE
060200          MOVE "N" TO WS-TEAMS-FULL-SW
060300      END-IF.
060400 250-EXIT.
060500      EXIT.
060600*
060700 251-COUNT-ONE-CAND.
060800      IF CAND-ASSIGNED-TEAM(CAND-IDX) = 1
060900          ADD 1 TO WS-T1-ASSIGNED-COUNT
061000      ELSE
061100          IF CAND-ASSIGNED-TEAM(CAND-IDX) = 2
061200              ADD 1 TO WS-T2-ASSIGNED-COUNT
061300          END-IF
061400      END-IF.
061500 251-EXIT.
061600      EXIT.
061700*
061800******************************************************************
061900*  3 0 0  --  SCORE THE ATTEMPT AND CLASSIFY ITS QUALITY         *
062000******************************************************************
062100 300-SCORE-ATTEMPT.
062200      MOVE ZERO TO WS-T1-DPS-TOTAL WS-T2-DPS-TOTAL
062300                   WS-T1-SUP-TOTAL WS-T2-SUP-TOTAL.
062400      PERFORM 305-ADD-FINAL-ROW THRU 305-EXIT
062500          VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > 10.
062600      ADD ATTEMPT-TEAM1-TANK-SR WS-T1-DPS-TOTAL WS-T1-SUP-TOTAL
062700          GIVING ATTEMPT-TEAM1-TOTAL-SR.
062800      ADD ATTEMPT-TEAM2-TANK-SR WS-T2-DPS-TOTAL WS-T2-SUP-TOTAL
062900          GIVING ATTEMPT-TEAM2-TOTAL-SR.
063000      DIVIDE ATTEMPT-TEAM1-TOTAL-SR BY 5
063100          GIVING ATTEMPT-TEAM1-AVG-SR.
063200      DIVIDE ATTEMPT-TEAM2-TOTAL-SR BY 5
063300          GIVING ATTEMPT-TEAM2-AVG-SR.
063400      DIVIDE WS-T1-DPS-TOTAL BY 2 GIVING ATTEMPT-TEAM1-DPS-AVG-SR.
063500      DIVIDE WS-T2-DPS-TOTAL BY 2 GIVING ATTEMPT-TEAM2-DPS-AVG-SR.
063600      DIVIDE WS-T1-SUP-TOTAL BY 2 GIVING ATTEMPT-TEAM1-SUP-AVG-SR.
063700      DIVIDE WS-T2-SUP-TOTAL BY 2 GIVING ATTEMPT-TEAM2-SUP-AVG-SR.
063800      MOVE WS-T1-DPS-TOTAL TO ATTEMPT-TEAM1-DPS-TOTAL.
063900      MOVE WS-T1-SUP-TOTAL TO ATTEMPT-TEAM1-SUP-TOTAL.
064000      MOVE WS-T2-DPS-TOTAL TO ATTEMPT-TEAM2-DPS-TOTAL.
064100      MOVE WS-T2-SUP-TOTAL TO ATTEMPT-TEAM2-SUP-TOTAL.
064200      PERFORM 310-COMPUTE-DIFFS THRU 310-EXIT.
064300      PERFORM 350-CLASSIFY-QUALITY THRU 350-EXIT.
064400 300-EXIT.
064500      EXIT.
064600*
064700 305-ADD-FINAL-ROW.
064800      IF CAND-ASSIGNED-ROLE(CAND-IDX) = "DPS    "
064900          IF CAND-ASSIGNED-TEAM(CAND-IDX) = 1
065000              ADD CAND-DPS-SR(CAND-IDX) TO WS-T1-DPS-TOTAL
065100          ELSE
065200              ADD CAND-DPS-SR(CAND-IDX) TO WS-T2-DPS-TOTAL
065300          END-IF
065400      ELSE
065500          IF CAND-ASSIGNED-ROLE(CAND-IDX) = "SUPPORT"
065600              IF CAND-ASSIGNED-TEAM(CAND-IDX) = 1
065700                  ADD CAND-SUPPORT-SR(CAND-IDX) TO WS-T1-SUP-TOTAL
065800              ELSE
065900                  ADD CAND-SUPPORT-SR(CAND-IDX) TO WS-T2-SUP-TOTAL
066000              END-IF
066100          END-IF
066200      END-IF.
066300 305-EXIT.
066400      EXIT.
066500*
066600******************************************************************
066700* 3 1 0 -- WEIGHTED BALANCE SCORE.  OVERALL CARRIES THE          *
066800* HEAVIEST WEIGHT, TANK NEXT, DPS AND SUPPORT LAST, WITH AN       *
066900* EXTRA PENALTY WHEN THE TANK GAP ALONE TOPS 500 SR.              *
067000******************************************************************
067100 310-COMPUTE-DIFFS.                                               081403KN
067200      MOVE ATTEMPT-TEAM1-AVG-SR TO WS-ABS-IN-1.
067300      MOVE ATTEMPT-TEAM2-AVG-SR TO WS-ABS-IN-2.
067400      PERFORM 399-COMPUTE-ABS-DIFF THRU 399-EXIT.
067500      MOVE WS-ABS-WORK TO ATTEMPT-OVERALL-SR-DIFF.
067600      MOVE ATTEMPT-TEAM1-TANK-SR TO WS-ABS-IN-1.
067700      MOVE ATTEMPT-TEAM2-TANK-SR TO WS-ABS-IN-2.
067800      PERFORM 399-COMPUTE-ABS-DIFF THRU 399-EXIT.
067900      MOVE WS-ABS-WORK TO ATTEMPT-TANK-SR-DIFF.
068000      MOVE ATTEMPT-TEAM1-DPS-AVG-SR TO WS-ABS-IN-1.
068100      MOVE ATTEMPT-TEAM2-DPS-AVG-SR TO WS-ABS-IN-2.
068200      PERFORM 399-COMPUTE-ABS-DIFF THRU 399-EXIT.
068300      MOVE WS-ABS-WORK TO ATTEMPT-DPS-SR-DIFF.
068400      MOVE ATTEMPT-TEAM1-SUP-AVG-SR TO WS-ABS-IN-1.
068500      MOVE ATTEMPT-TEAM2-SUP-AVG-SR TO WS-ABS-IN-2.
068600      PERFORM 399-COMPUTE-ABS-DIFF THRU 399-EXIT.
068700      MOVE WS-ABS-WORK TO ATTEMPT-SUPPORT-SR-DIFF.
068800      MOVE ATTEMPT-TANK-SR-DIFF TO ATTEMPT-MAX-ROLE-DIFF.
068900      IF ATTEMPT-DPS-SR-DIFF > ATTEMPT-MAX-ROLE-DIFF
069000          MOVE ATTEMPT-DPS-SR-DIFF TO ATTEMPT-MAX-ROLE-DIFF
069100      END-IF.
069200      IF ATTEMPT-SUPPORT-SR-DIFF > ATTEMPT-MAX-ROLE-DIFF
069300          MOVE ATTEMPT-SUPPORT-SR-DIFF TO ATTEMPT-MAX-ROLE-DIFF
069400      END-IF.
069500      COMPUTE ATTEMPT-BALANCE-SCORE =
069600          (ATTEMPT-OVERALL-SR-DIFF * 1.5) +
069700          (ATTEMPT-TANK-SR-DIFF * 2.0) +
069800          ATTEMPT-DPS-SR-DIFF + ATTEMPT-SUPPORT-SR-DIFF.
069900      IF ATTEMPT-TANK-SR-DIFF > 500
070000          COMPUTE ATTEMPT-BALANCE-SCORE =
070100              ATTEMPT-BALANCE-SCORE +
070200              ((ATTEMPT-TANK-SR-DIFF - 500) * 3)
070300      END-IF.
070400 310-EXIT.
070500      EXIT.
070600*
070700******************************************************************
070800* 3 5 0 -- TANK GAP RULES THE GRADE.  A TANK GAP OVER 600 IS     *
070900* POOR NO MATTER HOW CLOSE THE REST OF THE MATCH IS.              *
071000******************************************************************
071100 350-CLASSIFY-QUALITY.                                            081403KN
071200      IF ATTEMPT-TANK-SR-DIFF > 600
071300          MOVE "POOR     " TO ATTEMPT-BALANCE-QUALITY
071400      ELSE
071500          IF ATTEMPT-OVERALL-SR-DIFF <= 30
071600             AND ATTEMPT-TANK-SR-DIFF <= 200
071700              MOVE "EXCELLENT" TO ATTEMPT-BALANCE-QUALITY
071800          ELSE
071900              IF ATTEMPT-OVERALL-SR-DIFF <= 75
072000                 AND ATTEMPT-TANK-SR-DIFF <= 350
072100                  MOVE "GOOD     " TO ATTEMPT-BALANCE-QUALITY
072200              ELSE
072300                  IF ATTEMPT-OVERALL-SR-DIFF <= 150
072400                     AND ATTEMPT-TANK-SR-DIFF <= 500
072500                      MOVE "FAIR     " TO ATTEMPT-BALANCE-QUALITY
072600                  ELSE
072700                      MOVE "POOR     " TO ATTEMPT-BALANCE-QUALITY
072800                  END-IF
072900              END-IF
073000          END-IF
073100      END-IF.
073200 350-EXIT.
073300      EXIT.
073400*
073500******************************************************************
073600* 3 9 9 -- ABS(WS-ABS-IN-1 MINUS WS-ABS-IN-2) INTO WS-ABS-WORK   *
073700******************************************************************
073800 399-COMPUTE-ABS-DIFF.
073900      IF WS-ABS-IN-1 >= WS-ABS-IN-2
074000          SUBTRACT WS-ABS-IN-2 FROM WS-ABS-IN-1 GIVING WS-ABS-WORK
074100      ELSE
074200          SUBTRACT WS-ABS-IN-1 FROM WS-ABS-IN-2 GIVING WS-ABS-WORK
074300      END-IF.
074400 399-EXIT.
074500      EXIT.
