000100******************************************************************
000200* QSTATREC   -  QUEUE STATUS RECORD
000300*
000400*    ONE PER LOBBY PROCESSED THIS RUN -- A SNAPSHOT OF HOW MANY
000500*    PLAYERS ARE SITTING IN THE LOBBY, HOW MANY WILL PLAY NEXT,
000600*    AND WHETHER EACH ROLE HAS ENOUGH WARM BODIES TO FIELD A
000700*    MATCH AT ALL.
000800******************************************************************
000900 01  QUEUE-STATUS-RECORD.
001000     05  LOBBY-ID                PIC X(08).
001100     05  TOTAL-PLAYERS           PIC 9(04).
001200     05  PLAYING-COUNT           PIC 9(04).
001300     05  WAITING-COUNT           PIC 9(04).
001400     05  CAN-START               PIC X(01).
001500         88  LOBBY-CAN-START         VALUE "Y".
001600         88  LOBBY-CANNOT-START      VALUE "N".
001700     05  TANK-AVAILABLE          PIC 9(04).
001800     05  DPS-AVAILABLE           PIC 9(04).
001900     05  SUPPORT-AVAILABLE       PIC 9(04).
002000     05  FILLER                  PIC X(10).
