000100******************************************************************
000200* PLAYMSTR   -  QUEUE PLAYER MASTER RECORD
000300*
000400*    ONE ENTRY PER PLAYER CURRENTLY SITTING IN A LOBBY QUEUE.
000500*    READ WHOLESALE INTO THE WS-PLAYER-TABLE AT THE START OF A
000600*    RUN AND REWRITTEN WHOLESALE AT END OF JOB WITH UPDATED
000700*    GAMES-PLAYED / GAMES-SKIPPED COUNTS.  THERE IS NO INDEXED
000800*    ACCESS ON THIS FILE -- SEE 050-LOAD-PLAYER-TABLE IN TEAMBAL.
000900******************************************************************
001000 01  PLAYER-MASTER-REC.
001100     05  PLAYER-ID               PIC X(08).
001200     05  PLAYER-NAME             PIC X(20).
001300     05  PLAYER-ROLE-RATINGS.
001400         10  TANK-SR             PIC 9(04).
001500         10  DPS-SR              PIC 9(04).
001600         10  SUPPORT-SR          PIC 9(04).
001700*--------------------------------------------------------------*
001800*    ALTERNATE TABLE VIEW OF THE THREE ROLE RATINGS SO THE
001900*    HIGHEST-SR / PRIMARY-ROLE SCAN CAN WALK THEM AS A SMALL
002000*    SUBSCRIPTED TABLE IN TANK, DPS, SUPPORT ORDER INSTEAD OF
002100*    THREE SEPARATE IF-TESTS.
002200*--------------------------------------------------------------*
002300     05  PLAYER-ROLE-RATINGS-TBL REDEFINES PLAYER-ROLE-RATINGS.
002400         10  ROLE-SR             PIC 9(04) OCCURS 3 TIMES.
002500     05  GAMES-PLAYED            PIC 9(05).
002600     05  GAMES-SKIPPED           PIC 9(05).
002700     05  FILLER                  PIC X(02).
