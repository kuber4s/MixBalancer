000100******************************************************************
000200* ABENDREC   -  COMMON ABEND TRACE RECORD
000300*
000400*    WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF ANY JOB STEP
000500*    IN THIS NIGHTLY LEAGUE-OPS STREAM SO OPERATIONS CAN SEE WHICH
000600*    PARAGRAPH WAS EXECUTING AND WHAT WAS EXPECTED/FOUND
000700*    WITHOUT HAVING TO READ A DUMP.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  ABEND-HDR               PIC X(14) VALUE "*** ABEND ***".
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  PARA-NAME               PIC X(20).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON            PIC X(48).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL            PIC X(06).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  ACTUAL-VAL              PIC X(06).
002000
002100******************************************************************
002200* WORKING FIELDS USED TO FORCE A 0C7/0C9-STYLE ABEND WHEN A
002300* JOB STEP HITS A CONDITION IT CANNOT RECOVER FROM.  SAME TRICK
002400* USED SHOP-WIDE SINCE THE OLD BATCH-SCHEDULING STREAM.
002500******************************************************************
002600 77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002700 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
