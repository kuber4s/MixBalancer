000100******************************************************************
000200* MATCHREC   -  MATCH OUTPUT RECORD FAMILY
000300*
000400*    THREE DISTINCT RECORD SHAPES ARE WRITTEN TO MATCH-RESULT-
000500*    FILE FOR EVERY MATCH PRODUCED -- ONE MATCH-RESULT-RECORD,
000600*    FOLLOWED BY ITS TWO TEAM-SUMMARY-RECORDS, FOLLOWED BY ITS
000700*    TEN TEAM-SLOT-RECORDS.  A ONE-BYTE RECORD-TYPE CODE LEADS
000800*    EACH SO THE FILE CAN BE READ BACK AND SORTED OUT AGAIN.
000900******************************************************************
001000 01  MATCH-RESULT-RECORD.
001100     05  MR-RECORD-TYPE          PIC X(01) VALUE "M".
001200         88  MR-IS-MATCH-HDR         VALUE "M".
001300     05  MATCH-ID                PIC X(08).
001400     05  OVERALL-SR-DIFF         PIC 9(05).
001500     05  TANK-SR-DIFF            PIC 9(05).
001600     05  DPS-SR-DIFF             PIC 9(05).
001700     05  SUPPORT-SR-DIFF         PIC 9(05).
001800     05  MAX-ROLE-DIFF           PIC 9(05).
001900     05  BALANCE-SCORE           PIC 9(06)V9(02).
002000     05  BALANCE-QUALITY         PIC X(09).
002100     05  FILLER                  PIC X(08).
002200
002300 01  TEAM-SUMMARY-RECORD.
002400     05  TS-RECORD-TYPE          PIC X(01) VALUE "T".
002500         88  TS-IS-TEAM-SUMMARY      VALUE "T".
002600     05  TEAM-NAME               PIC X(12).
002700     05  TEAM-TOTAL-SR           PIC 9(06).
002800     05  TEAM-AVG-SR             PIC 9(04)V9(02).
002900     05  TANK-SR-VAL             PIC 9(04).
003000     05  DPS-AVG-SR              PIC 9(04)V9(02).
003100     05  SUPPORT-AVG-SR          PIC 9(04)V9(02).
003200     05  FILLER                  PIC X(12).
003300
003400 01  TEAM-SLOT-RECORD.
003500     05  SL-RECORD-TYPE          PIC X(01) VALUE "S".
003600         88  SL-IS-TEAM-SLOT          VALUE "S".
003700     05  SLOT-TEAM-NBR           PIC 9(01).
003800     05  SLOT-PLAYER-ID          PIC X(08).
003900     05  SLOT-ROLE               PIC X(07).
004000     05  SLOT-SR                 PIC 9(04).
004100     05  FILLER                  PIC X(13).
