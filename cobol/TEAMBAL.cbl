000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TEAMBAL.
000300 AUTHOR.        D W HOLLIS.
000400 INSTALLATION.  MIDSTATE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/12/1988.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800*               MIDSTATE SYSTEMS GROUP.  NOT TO BE COPIED OR
000900*               REMOVED FROM THE PREMISES WITHOUT WRITTEN
001000*               PERMISSION OF THE DATA PROCESSING MANAGER.
001100*
001200******************************************************************
001300*                                                                *
001400*   T E A M B A L   --  NIGHTLY LEAGUE QUEUE BALANCE DRIVER      *
001500*                                                                *
001600*   THIS IS THE MAIN STEP OF THE MIXBAL NIGHTLY STREAM.  FOR     *
001700*   EVERY LOBBY STILL HOLDING QUEUED PLAYERS AT CUTOFF TIME IT   *
001800*   BUILDS AS MANY TEN-PLAYER, TWO-TEAM MATCHES AS THE PLAYER    *
001900*   POOL WILL SUPPORT, WRITES A QUEUE STATUS SNAPSHOT FOR THE    *
002000*   OPS DASHBOARD, AND REWRITES THE PLAYER MASTER WITH UPDATED   *
002100*   GAMES-PLAYED / GAMES-SKIPPED COUNTS.                         *
002200*                                                                *
002300*   THE ACTUAL TEAM-SPLIT ARITHMETIC (TANK PAIRING, GREEDY       *
002400*   DPS/SUPPORT ASSIGNMENT, BALANCE SCORING) IS FARMED OUT TO    *
002500*   THE TEAMCALC SUBPROGRAM, CALLED ONCE PER ATTEMPT, SO THAT    *
002600*   IT CAN BE UNIT TESTED SEPARATE FROM THE FILE HANDLING HERE.  *
002700*                                                                *
002800******************************************************************
002900*
003000* CHANGE LOG.
003100*
003200* 04/12/88 D.W.HOLLIS    N/A      ORIGINAL CODING.  REPLACES THE
003300*                                 MANUAL QUEUE SHEETS THE LEAGUE
003400*                                 OFFICE WAS KEYING BY HAND.
003500* 09/03/88 D.W.HOLLIS    CR-0114  ADDED SUPPORT ROLE SCORING.
003600*                                 FIRST CUT ONLY BALANCED ON
003700*                                 TANK AND DPS.
003800* 02/27/89 R.ANDERLECHT  CR-0187  PRIORITY SORT WAS NOT STABLE ON
003900*                                 TIES -- REWORKED 800-PRIORITY-
004000*                                 SORT TO A STRICT-LESS-THAN
004100*                                 EXCHANGE TEST.
004200* 11/14/90 R.ANDERLECHT  CR-0249  ADDED LOBBY-MEMBERSHIP-FILE SO
004300*                                 ONE PLAYER MASTER CAN SERVE
004400*                                 MORE THAN ONE LOBBY IN A RUN.
004500* 06/05/91 D.W.HOLLIS    CR-0301  RAISED MAX-ITERATIONS FROM 500
004600*                                 TO 3000 PER LEAGUE OPS REQUEST.
004700* 08/22/92 K.NABB        CR-0366  ADDED EARLY-EXIT WHEN AN
004800*                                 EXCELLENT-QUALITY ATTEMPT IS
004900*                                 FOUND SO WE STOP BURNING CPU.
005000* 03/02/93 K.NABB        CR-0388  TANK PAIRING NOW USES THE
005100*                                 PRIORITY BONUS FROM LEAGUE OPS
005200*                                 SPEC REV 2.
005300* 07/19/94 R.ANDERLECHT  CR-0412  MULTI-MATCH SUPPORT -- DRIVER
005400*                                 NOW LOOPS UP TO FIVE MATCHES
005500*                                 PER LOBBY PER RUN.
005600* 01/30/95 D.W.HOLLIS    CR-0455  QUEUE-STATUS-FILE ADDED FOR
005700*                                 THE OPS DASHBOARD FEED.
005800* 05/11/96 T.OKAFOR      CR-0501  GAMES-SKIPPED WAS NOT BEING
005900*                                 RESET TO ZERO WHEN A PLAYER
006000*                                 FINALLY GOT PLACED.
006100* 10/02/97 T.OKAFOR      CR-0544  ADDED TEAM SUMMARY DISPLAY AT
006200*                                 END OF EACH MATCH, GATED BY
006300*                                 UPSI-0 SO A QUIET RUN IS STILL
006400*                                 POSSIBLE.
006500* 12/08/98 T.OKAFOR      CR-0588  Y2K REVIEW -- CONVERTED THE
006600*                                 RUN-DATE ACCEPT TO THE 4-DIGIT
006700*                                 YEAR FORM.  NO OTHER 2-DIGIT
006800*                                 YEAR FIELDS FOUND IN THIS STEP.
006900* 06/14/99 R.ANDERLECHT  CR-0602  Y2K -- CONFIRMED JOB CARD DATE
007000*                                 PARAMETER PASSES A 4-DIGIT
007100*                                 YEAR INTO THIS STEP.
007200* 09/27/00 K.NABB        CR-0650  ADDED FILE STATUS CHECKING ON
007300*                                 THE MATCHOUT-FILE AND
007400*                                 QSTATOUT-FILE OPEN/CLOSE.
007500* 04/03/02 K.NABB        CR-0699  CLAMP OF MATCH COUNT TO
007600*                                 PLAYER-COUNT / 10 WAS ONE LOW
007700*                                 WHEN PLAYER-COUNT WAS AN EXACT
007800*                                 MULTIPLE OF TEN.  FIXED IN
007900*                                 410-CLAMP-MATCH-COUNT.
008000* 11/19/04 T.OKAFOR      CR-0745  TIGHTENED UP THE 900-CLEANUP
008100*                                 RUN-TOTALS MESSAGE TEXT.
008200* 08/14/03 K.NABB        CR-0731  TEAMCALC'S ROLE AVERAGES DROPPED
008300*                                 BACK TO WHOLE SR, SO 610-ONE-
008400*                                 ITERATION'S SAVE OF THE BEST
008500*                                 ATTEMPT NO LONGER LINED UP FIELD
008600*                                 FOR FIELD AGAINST WS-BEST-
008700*                                 ATTEMPT-RESULT.  REPLACED THE
008800*                                 GROUP MOVE WITH 615-SAVE-BEST-
008900*                                 RESULT, MOVED ONE FIELD AT A
009000*                                 TIME.
009100* 02/10/05 K.NABB        CR-0752  LEAGUE OFFICE FLAGGED TWO ITEMS
009200*                                 OUT OF THE SAME REVIEW AS CR-0731.
009300*                                 (1) THE PRINTED TEAM/DPS/SUPPORT
009400*                                 AVERAGES ON THE SUMMARY RECORD
009500*                                 WERE BEING CHOPPED TO WHOLE SR --
009600*                                 WIDENED TEAM-AVG-SR, DPS-AVG-SR
009700*                                 AND SUPPORT-AVG-SR IN MATCHREC TO
009800*                                 9(4)V9(2) AND NOW DIVIDE THE RAW
009900*                                 TOTALS IN 710-WRITE-TEAM-
010000*                                 SUMMARIES INSTEAD OF REUSING
010100*                                 TEAMCALC'S WHOLE-SR AVERAGES.
010200*                                 (2) 410-CLAMP-MATCH-COUNT HAD NO
010300*                                 FLOOR -- A ZERO OR NEGATIVE PARM
010400*                                 WOULD SLIP THROUGH SILENTLY.
010500*                                 ADDED A LINKAGE PARM SO OPERATIONS
010600*                                 CAN OVERRIDE THE MATCH COUNT FOR
010700*                                 A SPECIAL RUN, DECODED IN 000-
010800*                                 HOUSEKEEPING, AND ADDED THE
010900*                                 BELOW-1 REJECT TO 410-CLAMP-
011000*                                 MATCH-COUNT SO IT NOW ABENDS
011100*                                 INSTEAD OF BUILDING A BAD LOBBY.
011200*                                 ALSO CLEANED UP THREE PROCEDURE-
011300*                                 DIVISION BANNERS LEFT OVER FROM
011400*                                 THE CR-0731 REWRITE THAT STILL
011500*                                 READ LIKE THE ANALYST'S DESIGN
011600*                                 NOTES INSTEAD OF SHOP COMMENTS.
011700*
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000 SOURCE-COMPUTER.   IBM-370.
012100 OBJECT-COMPUTER.   IBM-370.
012200 SPECIAL-NAMES.
012300     C01 IS TOP-OF-FORM
012400     CLASS VALID-ROLE-TEXT IS "T" THRU "Z"
012500     UPSI-0 ON STATUS IS UPSI-0-ON
012600            OFF STATUS IS UPSI-0-OFF.
012700*
012800 INPUT-OUTPUT SECTION.
012900 FILE-CONTROL.
013000     SELECT PLAYER-FILE ASSIGN TO UT-S-PLAYERF
013100         ORGANIZATION IS SEQUENTIAL
013200         FILE STATUS IS PLAYERF-STATUS.
013300     SELECT LOBBY-FILE ASSIGN TO UT-S-LOBBYF
013400         ORGANIZATION IS SEQUENTIAL
013500         FILE STATUS IS LOBBYF-STATUS.
013600     SELECT MATCHOUT-FILE ASSIGN TO UT-S-MATCHOUT
013700         ORGANIZATION IS SEQUENTIAL
013800         FILE STATUS IS MATCHOUT-STATUS.
013900     SELECT QSTATOUT-FILE ASSIGN TO UT-S-QSTATOUT
014000         ORGANIZATION IS SEQUENTIAL
014100         FILE STATUS IS QSTATOUT-STATUS.
014200     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
014300         ORGANIZATION IS SEQUENTIAL
014400         FILE STATUS IS SYSOUT-STATUS.
014500*
014600 DATA DIVISION.
014700 FILE SECTION.
014800*
014900 FD  PLAYER-FILE
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 52 CHARACTERS.
015200     COPY PLAYMSTR.
015300*
015400 FD  LOBBY-FILE
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 20 CHARACTERS.
015700     COPY LOBBYMEM.
015800*
015900 FD  MATCHOUT-FILE
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 59 CHARACTERS.
016200 01  MATCHOUT-FILE-REC           PIC X(59).
016300*
016400 FD  QSTATOUT-FILE
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 43 CHARACTERS.
016700 01  QSTATOUT-FILE-REC           PIC X(43).
016800*
016900 FD  SYSOUT
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 99 CHARACTERS.
017200 01  SYSOUT-REC                  PIC X(99).
017300*
017400 WORKING-STORAGE SECTION.
017500*
017600******************************************************************
017700* COPYBOOKS SHARED WITH TEAMCALC AND WITH THE MASTER-FILE FD      *
017800******************************************************************
017900     COPY MATCHREC.
018000     COPY QSTATREC.
018100     COPY CANDTBL.
018200     COPY ABENDREC.
018300*
018400******************************************************************
018500* RUN CONSTANTS -- LEAGUE OPS BUSINESS RULES, SPEC REV 2          *
018600******************************************************************
018700 77  WS-MAX-ITERATIONS           PIC 9(05) COMP VALUE 3000.
018800 77  WS-PLAYERS-PER-MATCH        PIC 9(02) COMP VALUE 10.
018900 77  WS-MAX-MATCHES-PER-LOBBY    PIC 9(01) COMP VALUE 5.
019000 77  WS-MATCHES-REQUESTED-DFLT   PIC 9(01) COMP VALUE 5.
019100 77  WS-TANK-NEEDED              PIC 9(01) COMP VALUE 2.
019200 77  WS-DPS-NEEDED                PIC 9(01) COMP VALUE 4.
019300 77  WS-SUPPORT-NEEDED            PIC 9(01) COMP VALUE 4.
019400*
019500******************************************************************
019600* RUN DATE -- Y2K REVIEW 12/98, SEE CHANGE LOG                    *
019700******************************************************************
019800 01  WS-RUN-DATE-GROUP.
019900     05  WS-RUN-DATE              PIC 9(08).
020000     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
020100         10  WS-RUN-YEAR          PIC 9(04).
020200         10  WS-RUN-MONTH         PIC 9(02).
020300         10  WS-RUN-DAY           PIC 9(02).
020400     05  FILLER                   PIC X(02).
020500*
020600******************************************************************
020700* FILE STATUS / ABEND-STYLE SWITCHES                              *
020800******************************************************************
020900 01  WS-FILE-STATUS-CODES.
021000     05  PLAYERF-STATUS           PIC X(02).
021100         88  PLAYERF-OK               VALUE "00".
021200     05  LOBBYF-STATUS            PIC X(02).
021300         88  LOBBYF-OK                VALUE "00".
021400     05  MATCHOUT-STATUS          PIC X(02).
021500         88  MATCHOUT-OK              VALUE "00".
021600     05  QSTATOUT-STATUS          PIC X(02).
021700         88  QSTATOUT-OK              VALUE "00".
021800     05  SYSOUT-STATUS            PIC X(02).
021900         88  SYSOUT-OK                VALUE "00".
022000     05  FILLER                   PIC X(06).
022100*
022200 01  WS-SWITCHES.
022300     05  WS-EOF-SW                PIC X(01) VALUE "N".
022400         88  NO-MORE-PLAYERF-RECS     VALUE "Y".
022500     05  WS-LOBBYF-EOF-SW         PIC X(01) VALUE "N".
022600         88  NO-MORE-LOBBYF-RECS      VALUE "Y".
022700     05  WS-FOUND-SW              PIC X(01) VALUE "N".
022800     05  WS-ATTEMPT-FAILED-SW     PIC X(01) VALUE "N".
022900         88  ATTEMPT-HAS-FAILED       VALUE "Y".
023000     05  WS-ATTEMPT-OK-SW         PIC X(01) VALUE "N".
023100         88  ATTEMPT-SUCCEEDED        VALUE "Y".
023200     05  WS-BEST-FOUND-SW         PIC X(01) VALUE "N".
023300         88  BEST-ATTEMPT-FOUND       VALUE "Y".
023400     05  WS-EARLY-EXIT-SW         PIC X(01) VALUE "N".
023500         88  EARLY-EXIT-ATTEMPT-FOUND VALUE "Y".
023600     05  WS-SORTED-SW             PIC X(01) VALUE "N".
023700         88  TABLE-IS-SORTED          VALUE "Y".
023800     05  FILLER                   PIC X(03).
023900*
024000******************************************************************
024100* COUNTERS AND ACCUMULATORS -- ALL COMP PER SHOP STANDARD         *
024200******************************************************************
024300 01  WS-COUNTERS.
024400     05  WS-ALLP-COUNT            PIC 9(05) COMP.
024500     05  WS-LOBMEM-COUNT          PIC 9(05) COMP.
024600     05  WS-LOBBY-COUNT           PIC 9(03) COMP.
024700     05  WS-PLAYER-COUNT          PIC 9(05) COMP.
024800     05  WS-REMAINING-COUNT       PIC 9(05) COMP.
024900     05  WS-RECORDS-READ          PIC 9(07) COMP.
025000     05  WS-RECORDS-WRITTEN       PIC 9(07) COMP.
025100     05  WS-MATCH-SEQ             PIC 9(07) COMP.
025200     05  WS-MATCH-SEQ-DISPLAY     PIC 9(07).
025300     05  WS-MATCHES-REQUESTED     PIC 9(01) COMP.
025400     05  WS-MATCHES-TO-RUN        PIC 9(01) COMP.
025500     05  WS-MATCHES-PRODUCED      PIC 9(01) COMP.
025600     05  WS-MATCH-NBR             PIC 9(01) COMP.
025700     05  WS-FLOOR-MATCHES         PIC 9(03) COMP.
025800     05  WS-ITER-NBR              PIC 9(05) COMP.
025900     05  WS-TANK-ELIGIBLE-COUNT   PIC 9(03) COMP.
026000     05  WS-DPS-ELIGIBLE-COUNT    PIC 9(03) COMP.
026100     05  WS-SUP-ELIGIBLE-COUNT    PIC 9(03) COMP.
026200     05  WS-SEL-COUNT             PIC 9(02) COMP.
026300     05  WS-OUTER-IDX             PIC 9(05) COMP.
026400     05  WS-INNER-IDX             PIC 9(05) COMP.
026500     05  WS-LAST-IDX              PIC 9(05) COMP.
026600     05  WS-SWAP-COUNT            PIC 9(07) COMP.
026700     05  WS-SAVE-MASTER-IDX       PIC 9(05) COMP.
026800     05  WS-TEMP-ROLE-MAX         PIC 9(04) COMP.
026900     05  WS-TEMP-ROLE-IDX         PIC 9(01) COMP.
027000     05  WS-ROLE-SUB              PIC 9(01) COMP.
027100     05  WS-FOUND-ROLE-SUB        PIC 9(01) COMP.
027200     05  WS-BEST-SCORE            PIC 9(06)V9(02).
027300     05  FILLER                   PIC X(04).
027400*
027500******************************************************************
027600* ROLE-NEEDED WORK TABLE -- 1=TANK 2=DPS 3=SUPPORT                *
027700******************************************************************
027800 01  WS-ROLE-NEEDED-TBL.
027900     05  WS-ROLE-NEEDED           PIC 9(01) COMP OCCURS 3 TIMES.
028000     05  FILLER                   PIC X(01).
028100*
028200******************************************************************
028300* MASTER PLAYER TABLE -- ENTIRE PLAYER-FILE, ALL LOBBIES, READ    *
028400* ONCE AT 010-LOAD-MASTER-TABLE AND REWRITTEN WHOLESALE AT THE    *
028500* END OF THE RUN BY 900-CLEANUP.                                  *
028600******************************************************************
028700 01  WS-ALL-PLAYERS-TABLE.
028800     05  WS-ALLP-ENTRY OCCURS 500 TIMES INDEXED BY ALLP-IDX.
028900         10  WS-ALLP-ID               PIC X(08).
029000         10  WS-ALLP-NAME             PIC X(20).
029100         10  WS-ALLP-RATINGS.
029200             15  WS-ALLP-TANK-SR      PIC 9(04).
029300             15  WS-ALLP-DPS-SR       PIC 9(04).
029400             15  WS-ALLP-SUPPORT-SR   PIC 9(04).
029500         10  WS-ALLP-RATINGS-TBL REDEFINES WS-ALLP-RATINGS.
029600             15  WS-ALLP-ROLE-SR      PIC 9(04) OCCURS 3 TIMES.
029700         10  WS-ALLP-GAMES-PLAYED     PIC 9(05).
029800         10  WS-ALLP-GAMES-SKIPPED    PIC 9(05).
029900     05  FILLER                       PIC X(01).
030000*
030100******************************************************************
030200* LOBBY MEMBERSHIP TABLE AND THE DISTINCT-LOBBY DRIVE LIST        *
030300******************************************************************
030400 01  WS-LOBBY-MEMBER-TABLE.
030500     05  WS-LOBMEM-ENTRY OCCURS 1000 TIMES INDEXED BY LOBMEM-IDX.
030600         10  WS-LOBMEM-LOBBY-ID       PIC X(08).
030700         10  WS-LOBMEM-PLAYER-ID      PIC X(08).
030800     05  FILLER                       PIC X(01).
030900*
031000 01  WS-LOBBY-LIST.
031100     05  WS-LOBBY-LIST-ENTRY OCCURS 50 TIMES INDEXED BY WS-LOBBY-IDX.
031200         10  WS-LOBBY-LIST-ID         PIC X(08).
031300     05  FILLER                       PIC X(01).
031400*
031500 01  WS-CURRENT-LOBBY-GROUP.
031600     05  WS-CURRENT-LOBBY-ID          PIC X(08).
031700     05  FILLER                       PIC X(01).
031800*
031900******************************************************************
032000* PER-LOBBY PLAYER TABLE -- REBUILT EACH TIME 200-PROCESS-ONE-    *
032100* LOBBY TURNS TO A NEW LOBBY.  THIS IS THE TABLE 800-PRIORITY-    *
032200* SORT AND 550-SELECT-CANDIDATES WORK AGAINST.                    *
032300******************************************************************
032400 01  WS-PLAYER-TABLE.
032500     05  WS-PLAYER-ENTRY OCCURS 500 TIMES INDEXED BY PLYR-IDX.
032600         10  WS-TPLAYER-ID            PIC X(08).
032700         10  WS-TPLAYER-NAME          PIC X(20).
032800         10  WS-TPLAYER-RATINGS.
032900             15  WS-TANK-SR           PIC 9(04).
033000             15  WS-DPS-SR            PIC 9(04).
033100             15  WS-SUPPORT-SR        PIC 9(04).
033200         10  WS-TPLAYER-RATINGS-TBL REDEFINES WS-TPLAYER-RATINGS.
033300             15  WS-ROLE-SR           PIC 9(04) OCCURS 3 TIMES.
033400         10  WS-TPLAYER-GAMES-PLAYED  PIC 9(05).
033500         10  WS-TPLAYER-GAMES-SKIPPED PIC 9(05).
033600         10  WS-TPLAYER-PRIMARY-ROLE  PIC X(07).
033700         10  WS-TPLAYER-HIGHEST-SR    PIC 9(04).
033800         10  WS-TPLAYER-MASTER-IDX    PIC 9(05) COMP.
033900         10  WS-TPLAYER-IN-MATCH-SW   PIC X(01) VALUE "N".
034000             88  WS-TPLAYER-PLACED        VALUE "Y".
034100         10  WS-TPLAYER-SELECTED-SW   PIC X(01) VALUE "N".
034200             88  WS-TPLAYER-IS-CANDIDATE  VALUE "Y".
034300     05  FILLER                       PIC X(01).
034400*
034500******************************************************************
034600* SWAP HOLD FOR 803-SWAP-ROWS -- SAME LAYOUT AS ONE ROW OF        *
034700* WS-PLAYER-TABLE, FIELD FOR FIELD, PLUS ITS OWN FILLER.          *
034800******************************************************************
034900 01  WS-SWAP-HOLD.
035000     05  SH-PLAYER-ID                 PIC X(08).
035100     05  SH-PLAYER-NAME               PIC X(20).
035200     05  SH-RATINGS.
035300         10  SH-TANK-SR               PIC 9(04).
035400         10  SH-DPS-SR                PIC 9(04).
035500         10  SH-SUPPORT-SR            PIC 9(04).
035600     05  SH-GAMES-PLAYED              PIC 9(05).
035700     05  SH-GAMES-SKIPPED             PIC 9(05).
035800     05  SH-PRIMARY-ROLE              PIC X(07).
035900     05  SH-HIGHEST-SR                PIC 9(04).
036000     05  SH-MASTER-IDX                PIC 9(05) COMP.
036100     05  SH-IN-MATCH-SW               PIC X(01).
036200     05  SH-SELECTED-SW               PIC X(01).
036300     05  FILLER                       PIC X(01).
036400*
036500******************************************************************
036600* THE TEN-CANDIDATE TABLE BUILT FOR ONE MATCH ATTEMPT (CANDTBL)   *
036700* IS DECLARED ABOVE.  THIS IS A SECOND COPY TO HOLD THE BEST-     *
036800* SCORING ITERATION SINCE THE WORKING COPY IS OVERWRITTEN BY      *
036900* TEAMCALC ON EVERY CALL.                                         *
037000******************************************************************
037100 01  WS-BEST-CANDIDATE-TABLE.
037200     05  BEST-CAND-ENTRY OCCURS 10 TIMES INDEXED BY BEST-CAND-IDX.
037300         10  BEST-CAND-PLAYER-ID      PIC X(08).
037400         10  BEST-CAND-PLAYER-NAME    PIC X(20).
037500         10  BEST-CAND-RATINGS.
037600             15  BEST-CAND-TANK-SR    PIC 9(04).
037700             15  BEST-CAND-DPS-SR     PIC 9(04).
037800             15  BEST-CAND-SUPPORT-SR PIC 9(04).
037900         10  BEST-CAND-GAMES-SKIPPED  PIC 9(05).
038000         10  BEST-CAND-PRIMARY-ROLE   PIC X(07).
038100         10  BEST-CAND-ASSIGNED-TEAM  PIC 9(01).
038200         10  BEST-CAND-ASSIGNED-ROLE  PIC X(07).
038300         10  BEST-CAND-SOURCE-IDX     PIC 9(05) COMP.
038400     05  FILLER                       PIC X(01).
038500*
038600******************************************************************
038700* ONE CALL-ATTEMPT RESULT -- BUILT HERE, PASSED BY REFERENCE TO   *
038800* TEAMCALC, AND COMPARED BACK AGAINST WS-BEST-ATTEMPT-RESULT.     *
038900* THE LAYOUT IS IDENTICAL TO TEAMCALC'S LINKAGE COPY.             *
039000******************************************************************
039100 01  WS-ATTEMPT-RESULT.
039200     05  ATTEMPT-ITER-NBR             PIC 9(05) COMP.
039300     05  ATTEMPT-SUCCESS-SW           PIC X(01).
039400         88  ATTEMPT-IS-SUCCESSFUL        VALUE "Y".
039500     05  ATTEMPT-TEAM1-TOTAL-SR       PIC 9(06).
039600     05  ATTEMPT-TEAM1-TANK-SR        PIC 9(04).
039700     05  ATTEMPT-TEAM1-DPS-AVG-SR     PIC 9(04).
039800     05  ATTEMPT-TEAM1-SUP-AVG-SR     PIC 9(04).
039900     05  ATTEMPT-TEAM1-AVG-SR         PIC 9(04).
040000     05  ATTEMPT-TEAM2-TOTAL-SR       PIC 9(06).
040100     05  ATTEMPT-TEAM2-TANK-SR        PIC 9(04).
040200     05  ATTEMPT-TEAM2-DPS-AVG-SR     PIC 9(04).
040300     05  ATTEMPT-TEAM2-SUP-AVG-SR     PIC 9(04).
040400     05  ATTEMPT-TEAM2-AVG-SR         PIC 9(04).
040500     05  ATTEMPT-OVERALL-SR-DIFF      PIC 9(05).
040600     05  ATTEMPT-TANK-SR-DIFF         PIC 9(05).
040700     05  ATTEMPT-DPS-SR-DIFF          PIC 9(05).
040800     05  ATTEMPT-SUPPORT-SR-DIFF      PIC 9(05).
040900     05  ATTEMPT-MAX-ROLE-DIFF        PIC 9(05).
041000     05  ATTEMPT-BALANCE-SCORE        PIC 9(06)V9(02).
041100     05  ATTEMPT-BALANCE-QUALITY      PIC X(09).
041200     05  ATTEMPT-RETURN-CD            PIC 9(04) COMP.
041300     05  ATTEMPT-TEAM1-DPS-TOTAL      PIC 9(05).
041400     05  ATTEMPT-TEAM1-SUP-TOTAL      PIC 9(05).
041500     05  ATTEMPT-TEAM2-DPS-TOTAL      PIC 9(05).
041600     05  ATTEMPT-TEAM2-SUP-TOTAL      PIC 9(05).
041700     05  FILLER                       PIC X(01).
041800*
041900 01  WS-BEST-ATTEMPT-RESULT.
042000     05  BEST-TEAM1-TOTAL-SR          PIC 9(06).
042100     05  BEST-TEAM1-TANK-SR           PIC 9(04).
042200     05  BEST-TEAM1-DPS-AVG-SR        PIC 9(04).
042300     05  BEST-TEAM1-SUP-AVG-SR        PIC 9(04).
042400     05  BEST-TEAM1-AVG-SR            PIC 9(04).
042500     05  BEST-TEAM2-TOTAL-SR          PIC 9(06).
042600     05  BEST-TEAM2-TANK-SR           PIC 9(04).
042700     05  BEST-TEAM2-DPS-AVG-SR        PIC 9(04).
042800     05  BEST-TEAM2-SUP-AVG-SR        PIC 9(04).
042900     05  BEST-TEAM2-AVG-SR            PIC 9(04).
043000     05  BEST-OVERALL-SR-DIFF         PIC 9(05).
043100     05  BEST-TANK-SR-DIFF            PIC 9(05).
043200     05  BEST-DPS-SR-DIFF             PIC 9(05).
043300     05  BEST-SUPPORT-SR-DIFF         PIC 9(05).
043400     05  BEST-MAX-ROLE-DIFF           PIC 9(05).
043500     05  BEST-BALANCE-SCORE           PIC 9(06)V9(02).
043600     05  BEST-BALANCE-QUALITY         PIC X(09).
043700     05  BEST-TEAM1-DPS-TOTAL         PIC 9(05).
043800     05  BEST-TEAM1-SUP-TOTAL         PIC 9(05).
043900     05  BEST-TEAM2-DPS-TOTAL         PIC 9(05).
044000     05  BEST-TEAM2-SUP-TOTAL         PIC 9(05).
044100     05  FILLER                       PIC X(02).
044200*
044300******************************************************************
044400* OPERATOR-SUPPLIED MATCH COUNT -- THE NIGHTLY RUN JCL MAY PASS   *
044500* PARM='n' TO OVERRIDE WS-MATCHES-REQUESTED-DFLT FOR A ONE-SHOT   *
044600* SPECIAL RUN.  BLANK OR OMITTED PARM LEAVES THE SHOP DEFAULT OF  *
044700* 5 MATCHES PER LOBBY ALONE.                                     *
044800******************************************************************
044900 LINKAGE SECTION.
045000 01  WS-RUN-PARM.
045100     05  WS-RUN-PARM-LEN          PIC S9(04) COMP.
045200     05  WS-RUN-PARM-DATA         PIC X(04).
045300     05  WS-RUN-PARM-REDEF   REDEFINES WS-RUN-PARM-DATA.
045400         10  WS-RUN-PARM-DIGIT       PIC 9(01).
045500         10  FILLER                  PIC X(03).
045600*
045700 PROCEDURE DIVISION USING WS-RUN-PARM.
045800*
045900 0000-MAIN-CONTROL.
046000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
046100     PERFORM 100-MAINLINE THRU 100-EXIT.
046200     PERFORM 900-CLEANUP THRU 900-EXIT.
046300     MOVE ZERO TO RETURN-CODE.
046400     GOBACK.
046500*
046600******************************************************************
046700*  0 0 0  --  OPEN FILES, LOAD THE MASTER TABLES                 *
046800******************************************************************
046900 000-HOUSEKEEPING.
047000     IF WS-RUN-PARM-LEN > ZERO AND WS-RUN-PARM-DIGIT IS NUMERIC
047100         MOVE WS-RUN-PARM-DIGIT TO WS-MATCHES-REQUESTED-DFLT
047200     END-IF.
047300     OPEN INPUT PLAYER-FILE.
047400     IF NOT PLAYERF-OK
047500         MOVE "000-HOUSEKEEPING" TO PARA-NAME
047600         MOVE "OPEN FAILED ON PLAYER-FILE" TO ABEND-REASON
047700         MOVE "00" TO EXPECTED-VAL
047800         MOVE PLAYERF-STATUS TO ACTUAL-VAL
047900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
048000     END-IF.
048100     OPEN INPUT LOBBY-FILE.
048200     IF NOT LOBBYF-OK
048300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
048400         MOVE "OPEN FAILED ON LOBBY-FILE" TO ABEND-REASON
048500         MOVE "00" TO EXPECTED-VAL
048600         MOVE LOBBYF-STATUS TO ACTUAL-VAL
048700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
048800     END-IF.
048900     OPEN OUTPUT MATCHOUT-FILE.
049000     OPEN OUTPUT QSTATOUT-FILE.
049100     OPEN OUTPUT SYSOUT.
049200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       120898TO
049300     DISPLAY "TEAMBAL  NIGHTLY QUEUE BALANCE RUN  " WS-RUN-DATE.
049400     MOVE ZERO TO WS-ALLP-COUNT WS-LOBMEM-COUNT WS-LOBBY-COUNT
049500                  WS-RECORDS-READ WS-RECORDS-WRITTEN WS-MATCH-SEQ.
049600     PERFORM 011-READ-PLAYERF THRU 011-EXIT.
049700     PERFORM 012-STORE-PLAYERF THRU 012-EXIT
049800         UNTIL NO-MORE-PLAYERF-RECS.
049900     PERFORM 021-READ-LOBBYF THRU 021-EXIT.
050000     PERFORM 022-STORE-LOBBYF THRU 022-EXIT
050100         UNTIL NO-MORE-LOBBYF-RECS.
050200     CLOSE PLAYER-FILE.
050300     CLOSE LOBBY-FILE.
050400 000-EXIT.
050500     EXIT.
050600*
050700 011-READ-PLAYERF.
050800     READ PLAYER-FILE
050900         AT END MOVE "Y" TO WS-EOF-SW
051000     END-READ.
051100 011-EXIT.
051200     EXIT.
051300*
051400 012-STORE-PLAYERF.
051500     ADD 1 TO WS-RECORDS-READ.
051600     ADD 1 TO WS-ALLP-COUNT.
051700     SET ALLP-IDX TO WS-ALLP-COUNT.
051800     MOVE PLAYER-ID            TO WS-ALLP-ID(ALLP-IDX).
051900     MOVE PLAYER-NAME          TO WS-ALLP-NAME(ALLP-IDX).
052000     MOVE TANK-SR              TO WS-ALLP-TANK-SR(ALLP-IDX).
052100     MOVE DPS-SR               TO WS-ALLP-DPS-SR(ALLP-IDX).
052200     MOVE SUPPORT-SR           TO WS-ALLP-SUPPORT-SR(ALLP-IDX).
052300     MOVE GAMES-PLAYED         TO WS-ALLP-GAMES-PLAYED(ALLP-IDX).
052400     MOVE GAMES-SKIPPED        TO WS-ALLP-GAMES-SKIPPED(ALLP-IDX).
052500     PERFORM 011-READ-PLAYERF THRU 011-EXIT.
052600 012-EXIT.
052700     EXIT.
052800*
052900 021-READ-LOBBYF.
053000     READ LOBBY-FILE
053100         AT END MOVE "Y" TO WS-LOBBYF-EOF-SW
053200     END-READ.
053300 021-EXIT.
053400     EXIT.
053500*
053600 022-STORE-LOBBYF.
053700     ADD 1 TO WS-LOBMEM-COUNT.
053800     SET LOBMEM-IDX TO WS-LOBMEM-COUNT.
053900     MOVE LOBBY-ID OF LOBBY-MEMBER-REC
054000         TO WS-LOBMEM-LOBBY-ID(LOBMEM-IDX).
054100     MOVE LOBBY-MEMBER-PLAYER-ID
054200         TO WS-LOBMEM-PLAYER-ID(LOBMEM-IDX).
054300     PERFORM 023-ADD-DISTINCT-LOBBY THRU 023-EXIT.
054400     PERFORM 021-READ-LOBBYF THRU 021-EXIT.
054500 022-EXIT.
054600     EXIT.
054700*
054800 023-ADD-DISTINCT-LOBBY.
054900     MOVE "N" TO WS-FOUND-SW.
055000     PERFORM 024-SCAN-LOBBY-LIST THRU 024-EXIT
055100         VARYING WS-LOBBY-IDX FROM 1 BY 1
055200         UNTIL WS-LOBBY-IDX > WS-LOBBY-COUNT
055300            OR WS-FOUND-SW = "Y".
055400     IF WS-FOUND-SW = "N"
055500         ADD 1 TO WS-LOBBY-COUNT
055600         SET WS-LOBBY-IDX TO WS-LOBBY-COUNT
055700         MOVE LOBBY-ID OF LOBBY-MEMBER-REC
055800             TO WS-LOBBY-LIST-ID(WS-LOBBY-IDX)
055900     END-IF.
056000 023-EXIT.
056100     EXIT.
056200*
056300 024-SCAN-LOBBY-LIST.
056400     IF WS-LOBBY-LIST-ID(WS-LOBBY-IDX) = LOBBY-ID OF LOBBY-MEMBER-REC
056500         MOVE "Y" TO WS-FOUND-SW
056600     END-IF.
056700 024-EXIT.
056800     EXIT.
056900*
057000******************************************************************
057100*  1 0 0  --  LOOP OVER EVERY DISTINCT LOBBY SEEN IN THE RUN      *
057200******************************************************************
057300 100-MAINLINE.
057400     PERFORM 200-PROCESS-ONE-LOBBY THRU 200-EXIT
057500         VARYING WS-LOBBY-IDX FROM 1 BY 1
057600         UNTIL WS-LOBBY-IDX > WS-LOBBY-COUNT.
057700 100-EXIT.
057800     EXIT.
057900*
058000 200-PROCESS-ONE-LOBBY.
058100     MOVE WS-LOBBY-LIST-ID(WS-LOBBY-IDX) TO WS-CURRENT-LOBBY-ID.
058200     PERFORM 050-LOAD-PLAYER-TABLE THRU 050-EXIT.
058300     PERFORM 300-QUEUE-STATUS THRU 300-EXIT.
058400     PERFORM 400-MAINLINE THRU 400-EXIT.
058500 200-EXIT.
058600     EXIT.
058700*
058800******************************************************************
058900*  0 5 0  --  BUILD THE PER-LOBBY PLAYER TABLE                   *
059000******************************************************************
059100 050-LOAD-PLAYER-TABLE.
059200     MOVE ZERO TO WS-PLAYER-COUNT.
059300     PERFORM 051-SCAN-MEMBER-ROW THRU 051-EXIT
059400         VARYING LOBMEM-IDX FROM 1 BY 1
059500         UNTIL LOBMEM-IDX > WS-LOBMEM-COUNT.
059600 050-EXIT.
059700     EXIT.
059800*
059900 051-SCAN-MEMBER-ROW.
060000     IF WS-LOBMEM-LOBBY-ID(LOBMEM-IDX) = WS-CURRENT-LOBBY-ID
060100         PERFORM 052-FIND-MASTER-ROW THRU 052-EXIT
060200         PERFORM 053-COPY-INTO-PLAYER-TABLE THRU 053-EXIT
060300     END-IF.
060400 051-EXIT.
060500     EXIT.
060600*
060700 052-FIND-MASTER-ROW.
060800     MOVE "N" TO WS-FOUND-SW.
060900     PERFORM 054-SCAN-MASTER-TABLE THRU 054-EXIT
061000         VARYING ALLP-IDX FROM 1 BY 1
061100         UNTIL ALLP-IDX > WS-ALLP-COUNT
061200            OR WS-FOUND-SW = "Y".
061300     IF WS-FOUND-SW = "N"
061400         MOVE "052-FIND-MASTER-ROW" TO PARA-NAME
061500         MOVE "LOBBY MEMBER NOT FOUND ON PLAYER MASTER" TO
061600             ABEND-REASON
061700         MOVE WS-LOBMEM-PLAYER-ID(LOBMEM-IDX) TO EXPECTED-VAL
061800         MOVE SPACES TO ACTUAL-VAL
061900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
062000     END-IF.
062100 052-EXIT.
062200     EXIT.
062300*
062400 054-SCAN-MASTER-TABLE.
062500     IF WS-ALLP-ID(ALLP-IDX) = WS-LOBMEM-PLAYER-ID(LOBMEM-IDX)
062600         MOVE "Y" TO WS-FOUND-SW
062700         SET WS-SAVE-MASTER-IDX TO ALLP-IDX
062800     END-IF.
062900 054-EXIT.
063000     EXIT.
063100*
063200 053-COPY-INTO-PLAYER-TABLE.
063300     ADD 1 TO WS-PLAYER-COUNT.
063400     SET PLYR-IDX TO WS-PLAYER-COUNT.
063500     MOVE WS-ALLP-ID(WS-SAVE-MASTER-IDX)
063600         TO WS-TPLAYER-ID(PLYR-IDX).
063700     MOVE WS-ALLP-NAME(WS-SAVE-MASTER-IDX)
063800         TO WS-TPLAYER-NAME(PLYR-IDX).
063900     MOVE WS-ALLP-TANK-SR(WS-SAVE-MASTER-IDX)
064000         TO WS-TANK-SR(PLYR-IDX).
064100     MOVE WS-ALLP-DPS-SR(WS-SAVE-MASTER-IDX)
064200         TO WS-DPS-SR(PLYR-IDX).
064300     MOVE WS-ALLP-SUPPORT-SR(WS-SAVE-MASTER-IDX)
064400         TO WS-SUPPORT-SR(PLYR-IDX).
064500     MOVE WS-ALLP-GAMES-PLAYED(WS-SAVE-MASTER-IDX)
064600         TO WS-TPLAYER-GAMES-PLAYED(PLYR-IDX).
064700     MOVE WS-ALLP-GAMES-SKIPPED(WS-SAVE-MASTER-IDX)
064800         TO WS-TPLAYER-GAMES-SKIPPED(PLYR-IDX).
064900     MOVE WS-SAVE-MASTER-IDX TO WS-TPLAYER-MASTER-IDX(PLYR-IDX).
065000     MOVE "N" TO WS-TPLAYER-IN-MATCH-SW(PLYR-IDX).
065100     MOVE "N" TO WS-TPLAYER-SELECTED-SW(PLYR-IDX).
065200     PERFORM 530-SET-PRIMARY-ROLE THRU 530-EXIT.
065300 053-EXIT.
065400     EXIT.
065500*
065600 530-SET-PRIMARY-ROLE.
065700     MOVE ZERO TO WS-TEMP-ROLE-MAX.
065800     MOVE SPACES TO WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX).
065900     PERFORM 531-CHECK-ROLE THRU 531-EXIT
066000         VARYING WS-TEMP-ROLE-IDX FROM 1 BY 1
066100         UNTIL WS-TEMP-ROLE-IDX > 3.
066200     MOVE WS-TEMP-ROLE-MAX TO WS-TPLAYER-HIGHEST-SR(PLYR-IDX).
066300 530-EXIT.
066400     EXIT.
066500*
066600 531-CHECK-ROLE.
066700     IF WS-ROLE-SR(PLYR-IDX, WS-TEMP-ROLE-IDX) > WS-TEMP-ROLE-MAX
066800         MOVE WS-ROLE-SR(PLYR-IDX, WS-TEMP-ROLE-IDX)
066900             TO WS-TEMP-ROLE-MAX
067000         IF WS-TEMP-ROLE-IDX = 1
067100             MOVE "TANK   " TO WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX)
067200         ELSE
067300             IF WS-TEMP-ROLE-IDX = 2
067400                 MOVE "DPS    " TO
067500                     WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX)
067600             ELSE
067700                 MOVE "SUPPORT" TO
067800                     WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX)
067900             END-IF
068000         END-IF
068100     END-IF.
068200 531-EXIT.
068300     EXIT.
068400*
068500******************************************************************
068600*  3 0 0  --  QUEUE STATUS REPORT FOR ONE LOBBY                  *
068700******************************************************************
068800 300-QUEUE-STATUS.
068900     PERFORM 800-PRIORITY-SORT THRU 800-EXIT.
069000     MOVE WS-CURRENT-LOBBY-ID TO LOBBY-ID OF QUEUE-STATUS-RECORD.
069100     MOVE WS-PLAYER-COUNT TO TOTAL-PLAYERS.
069200     IF WS-PLAYER-COUNT < WS-PLAYERS-PER-MATCH
069300         MOVE WS-PLAYER-COUNT TO PLAYING-COUNT
069400         MOVE ZERO TO WAITING-COUNT
069500         MOVE "N" TO CAN-START
069600     ELSE
069700         MOVE WS-PLAYERS-PER-MATCH TO PLAYING-COUNT
069800         SUBTRACT WS-PLAYERS-PER-MATCH FROM WS-PLAYER-COUNT
069900             GIVING WAITING-COUNT
070000         MOVE "Y" TO CAN-START
070100     END-IF.
070200     MOVE ZERO TO TANK-AVAILABLE DPS-AVAILABLE SUPPORT-AVAILABLE.
070300     PERFORM 310-COUNT-ROLE-AVAILABLE THRU 310-EXIT
070400         VARYING PLYR-IDX FROM 1 BY 1
070500         UNTIL PLYR-IDX > WS-PLAYER-COUNT.
070600     WRITE QSTATOUT-FILE-REC FROM QUEUE-STATUS-RECORD.
070700     IF NOT QSTATOUT-OK
070800         MOVE "300-QUEUE-STATUS" TO PARA-NAME
070900         MOVE "WRITE FAILED ON QSTATOUT-FILE" TO ABEND-REASON
071000         MOVE "00" TO EXPECTED-VAL
071100         MOVE QSTATOUT-STATUS TO ACTUAL-VAL
071200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
071300     END-IF.
071400 300-EXIT.
071500     EXIT.
071600*
071700 310-COUNT-ROLE-AVAILABLE.
071800     IF WS-TANK-SR(PLYR-IDX) > ZERO
071900         ADD 1 TO TANK-AVAILABLE
072000     END-IF.
072100     IF WS-DPS-SR(PLYR-IDX) > ZERO
072200         ADD 1 TO DPS-AVAILABLE
072300     END-IF.
072400     IF WS-SUPPORT-SR(PLYR-IDX) > ZERO
072500         ADD 1 TO SUPPORT-AVAILABLE
072600     END-IF.
072700 310-EXIT.
072800     EXIT.
072900*
073000******************************************************************
073100*  4 0 0  --  MULTI-MATCH DRIVER FOR ONE LOBBY                    *
073200******************************************************************
073300 400-MAINLINE.
073400     MOVE WS-MATCHES-REQUESTED-DFLT TO WS-MATCHES-REQUESTED.
073500     PERFORM 410-CLAMP-MATCH-COUNT THRU 410-EXIT.
073600     MOVE ZERO TO WS-MATCHES-PRODUCED.
073700     MOVE "N" TO WS-ATTEMPT-FAILED-SW.
073800     PERFORM 500-ONE-MATCH-ATTEMPT THRU 500-EXIT
073900         VARYING WS-MATCH-NBR FROM 1 BY 1
074000         UNTIL WS-MATCH-NBR > WS-MATCHES-TO-RUN
074100            OR ATTEMPT-HAS-FAILED.
074200     IF WS-MATCHES-PRODUCED = ZERO
074300         PERFORM 620-NO-MATCH-FOUND THRU 620-EXIT
074400     ELSE
074500         PERFORM 770-BUMP-SKIPPED-COUNTERS THRU 770-EXIT
074600     END-IF.
074700 400-EXIT.
074800     EXIT.
074900*
075000 410-CLAMP-MATCH-COUNT.
075100     IF WS-MATCHES-REQUESTED < 1
075200         MOVE "410-CLAMP-MATCH-COUNT" TO PARA-NAME
075300         MOVE "REQUESTED MATCH COUNT BELOW 1" TO ABEND-REASON
075400         MOVE "1" TO EXPECTED-VAL
075500         MOVE WS-MATCHES-REQUESTED TO ACTUAL-VAL
075600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
075700     END-IF.
075800     IF WS-MATCHES-REQUESTED > WS-MAX-MATCHES-PER-LOBBY
075900         MOVE WS-MAX-MATCHES-PER-LOBBY TO WS-MATCHES-REQUESTED
076000     END-IF.
076100     DIVIDE WS-PLAYER-COUNT BY WS-PLAYERS-PER-MATCH
076200         GIVING WS-FLOOR-MATCHES.
076300     IF WS-FLOOR-MATCHES < WS-MATCHES-REQUESTED
076400         MOVE WS-FLOOR-MATCHES TO WS-MATCHES-TO-RUN
076500     ELSE
076600         MOVE WS-MATCHES-REQUESTED TO WS-MATCHES-TO-RUN
076700     END-IF.
076800 410-EXIT.
076900     EXIT.
077000*
077100 620-NO-MATCH-FOUND.
077200     DISPLAY "TEAMBAL  NO MATCH COULD BE BUILT FOR LOBBY "
077300         WS-CURRENT-LOBBY-ID.
077400 620-EXIT.
077500     EXIT.
077600*
077700******************************************************************
077800*  5 0 0  --  ONE BALANCE ATTEMPT                                 *
077900******************************************************************
078000 500-ONE-MATCH-ATTEMPT.
078100     PERFORM 510-CHECK-MIN-PLAYERS THRU 510-EXIT.
078200     IF ATTEMPT-HAS-FAILED
078300         GO TO 500-EXIT
078400     END-IF.
078500     PERFORM 520-VALIDATE-ROLE-COUNTS THRU 520-EXIT.
078600     IF ATTEMPT-HAS-FAILED
078700         GO TO 500-EXIT
078800     END-IF.
078900     PERFORM 800-PRIORITY-SORT THRU 800-EXIT.
079000     PERFORM 550-SELECT-CANDIDATES THRU 550-EXIT.
079100     PERFORM 600-BALANCE-ATTEMPTS THRU 600-EXIT.
079200     IF NOT ATTEMPT-SUCCEEDED
079300         MOVE "Y" TO WS-ATTEMPT-FAILED-SW
079400         GO TO 500-EXIT
079500     END-IF.
079600     PERFORM 700-WRITE-MATCH-RESULT THRU 700-EXIT.
079700     PERFORM 750-UPDATE-PLAYED-COUNTERS THRU 750-EXIT.
079800     PERFORM 850-BUILD-QUEUE THRU 850-EXIT.
079900     ADD 1 TO WS-MATCHES-PRODUCED.
080000 500-EXIT.
080100     EXIT.
080200*
080300 510-CHECK-MIN-PLAYERS.
080400     MOVE ZERO TO WS-REMAINING-COUNT.
080500     PERFORM 511-COUNT-REMAINING THRU 511-EXIT
080600         VARYING PLYR-IDX FROM 1 BY 1
080700         UNTIL PLYR-IDX > WS-PLAYER-COUNT.
080800     IF WS-REMAINING-COUNT < WS-PLAYERS-PER-MATCH
080900         MOVE "Y" TO WS-ATTEMPT-FAILED-SW
081000     ELSE
081100         MOVE "N" TO WS-ATTEMPT-FAILED-SW
081200     END-IF.
081300 510-EXIT.
081400     EXIT.
081500*
081600 511-COUNT-REMAINING.
081700     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
081800         ADD 1 TO WS-REMAINING-COUNT
081900     END-IF.
082000 511-EXIT.
082100     EXIT.
082200*
082300 520-VALIDATE-ROLE-COUNTS.
082400     MOVE ZERO TO WS-TANK-ELIGIBLE-COUNT WS-DPS-ELIGIBLE-COUNT
082500                  WS-SUP-ELIGIBLE-COUNT.
082600     PERFORM 521-COUNT-ROLE-ELIGIBLE THRU 521-EXIT
082700         VARYING PLYR-IDX FROM 1 BY 1
082800         UNTIL PLYR-IDX > WS-PLAYER-COUNT.
082900     IF WS-TANK-ELIGIBLE-COUNT < WS-TANK-NEEDED
083000        OR WS-DPS-ELIGIBLE-COUNT < WS-DPS-NEEDED
083100        OR WS-SUP-ELIGIBLE-COUNT < WS-SUPPORT-NEEDED
083200         MOVE "Y" TO WS-ATTEMPT-FAILED-SW
083300     ELSE
083400         MOVE "N" TO WS-ATTEMPT-FAILED-SW
083500     END-IF.
083600 520-EXIT.
083700     EXIT.
083800*
083900 521-COUNT-ROLE-ELIGIBLE.
084000     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
084100         IF WS-TANK-SR(PLYR-IDX) > ZERO
084200             ADD 1 TO WS-TANK-ELIGIBLE-COUNT
084300         END-IF
084400         IF WS-DPS-SR(PLYR-IDX) > ZERO
084500             ADD 1 TO WS-DPS-ELIGIBLE-COUNT
084600         END-IF
084700         IF WS-SUPPORT-SR(PLYR-IDX) > ZERO
084800             ADD 1 TO WS-SUP-ELIGIBLE-COUNT
084900         END-IF
085000     END-IF.
085100 521-EXIT.
085200     EXIT.
085300*
085400******************************************************************
085500*  5 5 0  --  SELECT TEN CANDIDATES, THREE PASSES                *
085600******************************************************************
085700 550-SELECT-CANDIDATES.
085800     MOVE ZERO TO WS-SEL-COUNT.
085900     MOVE 2 TO WS-ROLE-NEEDED(1).
086000     MOVE 4 TO WS-ROLE-NEEDED(2).
086100     MOVE 4 TO WS-ROLE-NEEDED(3).
086200     PERFORM 555-CLEAR-SELECTED-SW THRU 555-EXIT
086300         VARYING PLYR-IDX FROM 1 BY 1
086400         UNTIL PLYR-IDX > WS-PLAYER-COUNT.
086500     PERFORM 560-FIRST-PASS-SELECT THRU 560-EXIT
086600         VARYING PLYR-IDX FROM 1 BY 1
086700         UNTIL PLYR-IDX > WS-PLAYER-COUNT
086800            OR WS-SEL-COUNT = WS-PLAYERS-PER-MATCH.
086900     IF WS-SEL-COUNT < WS-PLAYERS-PER-MATCH
087000         PERFORM 570-SECOND-PASS-SELECT THRU 570-EXIT
087100             VARYING PLYR-IDX FROM 1 BY 1
087200             UNTIL PLYR-IDX > WS-PLAYER-COUNT
087300                OR WS-SEL-COUNT = WS-PLAYERS-PER-MATCH
087400     END-IF.
087500     IF WS-SEL-COUNT < WS-PLAYERS-PER-MATCH
087600         PERFORM 580-THIRD-PASS-SELECT THRU 580-EXIT
087700             VARYING PLYR-IDX FROM 1 BY 1
087800             UNTIL PLYR-IDX > WS-PLAYER-COUNT
087900                OR WS-SEL-COUNT = WS-PLAYERS-PER-MATCH
088000     END-IF.
088100 550-EXIT.
088200     EXIT.
088300*
088400 555-CLEAR-SELECTED-SW.
088500     MOVE "N" TO WS-TPLAYER-SELECTED-SW(PLYR-IDX).
088600 555-EXIT.
088700     EXIT.
088800*
088900 560-FIRST-PASS-SELECT.
089000     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
089100        AND NOT WS-TPLAYER-IS-CANDIDATE(PLYR-IDX)
089200        AND WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX) NOT = SPACES
089300         PERFORM 561-CHECK-PRIMARY-NEED THRU 561-EXIT
089400     END-IF.
089500 560-EXIT.
089600     EXIT.
089700*
089800 561-CHECK-PRIMARY-NEED.
089900     IF WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX) = "TANK   "
090000         MOVE 1 TO WS-ROLE-SUB
090100     ELSE
090200         IF WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX) = "DPS    "
090300             MOVE 2 TO WS-ROLE-SUB
090400         ELSE
090500             MOVE 3 TO WS-ROLE-SUB
090600         END-IF
090700     END-IF.
090800     IF WS-ROLE-NEEDED(WS-ROLE-SUB) > ZERO
090900         PERFORM 590-ADD-CANDIDATE THRU 590-EXIT
091000         SUBTRACT 1 FROM WS-ROLE-NEEDED(WS-ROLE-SUB)
091100     END-IF.
091200 561-EXIT.
091300     EXIT.
091400*
091500 570-SECOND-PASS-SELECT.
091600     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
091700        AND NOT WS-TPLAYER-IS-CANDIDATE(PLYR-IDX)
091800         PERFORM 571-FIND-ELIGIBLE-ROLE THRU 571-EXIT
091900     END-IF.
092000 570-EXIT.
092100     EXIT.
092200*
092300 571-FIND-ELIGIBLE-ROLE.
092400     MOVE ZERO TO WS-FOUND-ROLE-SUB.
092500     IF WS-ROLE-SR(PLYR-IDX, 1) > ZERO AND WS-ROLE-NEEDED(1) > ZERO
092600         MOVE 1 TO WS-FOUND-ROLE-SUB
092700     ELSE
092800         IF WS-ROLE-SR(PLYR-IDX, 2) > ZERO
092900            AND WS-ROLE-NEEDED(2) > ZERO
093000             MOVE 2 TO WS-FOUND-ROLE-SUB
093100         ELSE
093200             IF WS-ROLE-SR(PLYR-IDX, 3) > ZERO
093300                AND WS-ROLE-NEEDED(3) > ZERO
093400                 MOVE 3 TO WS-FOUND-ROLE-SUB
093500             END-IF
093600         END-IF
093700     END-IF.
093800     IF WS-FOUND-ROLE-SUB > ZERO
093900         PERFORM 590-ADD-CANDIDATE THRU 590-EXIT
094000         SUBTRACT 1 FROM WS-ROLE-NEEDED(WS-FOUND-ROLE-SUB)
094100     END-IF.
094200 571-EXIT.
094300     EXIT.
094400*
094500 580-THIRD-PASS-SELECT.
094600     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
094700        AND NOT WS-TPLAYER-IS-CANDIDATE(PLYR-IDX)
094800         PERFORM 590-ADD-CANDIDATE THRU 590-EXIT
094900     END-IF.
095000 580-EXIT.
095100     EXIT.
095200*
095300 590-ADD-CANDIDATE.
095400     ADD 1 TO WS-SEL-COUNT.
095500     SET CAND-IDX TO WS-SEL-COUNT.
095600     MOVE WS-TPLAYER-ID(PLYR-IDX)           TO CAND-PLAYER-ID(CAND-IDX).
095700     MOVE WS-TPLAYER-NAME(PLYR-IDX)         TO CAND-PLAYER-NAME(CAND-IDX).
095800     MOVE WS-TANK-SR(PLYR-IDX)              TO CAND-TANK-SR(CAND-IDX).
095900     MOVE WS-DPS-SR(PLYR-IDX)               TO CAND-DPS-SR(CAND-IDX).
096000     MOVE WS-SUPPORT-SR(PLYR-IDX)           TO CAND-SUPPORT-SR(CAND-IDX).
096100     MOVE WS-TPLAYER-GAMES-SKIPPED(PLYR-IDX)
096200         TO CAND-GAMES-SKIPPED(CAND-IDX).
096300     MOVE WS-TPLAYER-PRIMARY-ROLE(PLYR-IDX)
096400         TO CAND-PRIMARY-ROLE(CAND-IDX).
096500     MOVE ZERO TO CAND-ASSIGNED-TEAM(CAND-IDX).
096600     MOVE SPACES TO CAND-ASSIGNED-ROLE(CAND-IDX).
096700     MOVE PLYR-IDX TO CAND-SOURCE-IDX(CAND-IDX).
096800     MOVE "Y" TO WS-TPLAYER-SELECTED-SW(PLYR-IDX).
096900 590-EXIT.
097000     EXIT.
097100*
097200******************************************************************
097300*  6 0 0  --  ITERATE UP TO WS-MAX-ITERATIONS CALLS TO TEAMCALC   *
097400******************************************************************
097500 600-BALANCE-ATTEMPTS.
097600     MOVE "N" TO WS-ATTEMPT-OK-SW.
097700     MOVE "N" TO WS-BEST-FOUND-SW.
097800     MOVE "N" TO WS-EARLY-EXIT-SW.
097900     MOVE 999999.99 TO WS-BEST-SCORE.
098000     PERFORM 610-ONE-ITERATION THRU 610-EXIT
098100         VARYING WS-ITER-NBR FROM 1 BY 1
098200         UNTIL WS-ITER-NBR > WS-MAX-ITERATIONS
098300            OR EARLY-EXIT-ATTEMPT-FOUND.
098400 600-EXIT.
098500     EXIT.
098600*
098700 610-ONE-ITERATION.
098800     MOVE WS-ITER-NBR TO ATTEMPT-ITER-NBR.
098900     MOVE "N" TO ATTEMPT-SUCCESS-SW.
099000     PERFORM 611-RESET-CAND-ASSIGN THRU 611-EXIT
099100         VARYING CAND-IDX FROM 1 BY 1
099200         UNTIL CAND-IDX > WS-PLAYERS-PER-MATCH.
099300     CALL "TEAMCALC" USING WS-CANDIDATE-TABLE, WS-ATTEMPT-RESULT.
099400     IF ATTEMPT-RETURN-CD NOT = ZERO
099500         MOVE "610-ONE-ITERATION" TO PARA-NAME
099600         MOVE "TEAMCALC RETURNED A NON-ZERO RETURN CODE" TO
099700             ABEND-REASON
099800         MOVE "0" TO EXPECTED-VAL
099900         MOVE ATTEMPT-RETURN-CD TO ACTUAL-VAL
100000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
100100     END-IF.
100200     IF ATTEMPT-IS-SUCCESSFUL
100300         IF WS-BEST-FOUND-SW = "N"
100400            OR ATTEMPT-BALANCE-SCORE < WS-BEST-SCORE
100500             PERFORM 615-SAVE-BEST-RESULT THRU 615-EXIT
100600             MOVE WS-CANDIDATE-TABLE TO WS-BEST-CANDIDATE-TABLE
100700             MOVE ATTEMPT-BALANCE-SCORE TO WS-BEST-SCORE
100800             MOVE "Y" TO WS-BEST-FOUND-SW
100900             MOVE "Y" TO WS-ATTEMPT-OK-SW
101000         END-IF
101100         IF ATTEMPT-BALANCE-SCORE < 150                           040302KN
101200            AND ATTEMPT-TANK-SR-DIFF < 200
101300             MOVE "Y" TO WS-EARLY-EXIT-SW
101400         END-IF
101500     END-IF.
101600 610-EXIT.
101700     EXIT.
101800*
101900 611-RESET-CAND-ASSIGN.
102000     MOVE ZERO TO CAND-ASSIGNED-TEAM(CAND-IDX).
102100     MOVE SPACES TO CAND-ASSIGNED-ROLE(CAND-IDX).
102200 611-EXIT.
102300     EXIT.
102400*
102500******************************************************************
102600*  6 1 5  --  SAVE THIS ATTEMPT AS THE NEW BEST-SO-FAR            *
102700*    FIELD BY FIELD -- CR-0731 DROPPED THE DECIMAL PLACES FROM    *
102800*    THE ROLE AVERAGES SO WS-ATTEMPT-RESULT AND WS-BEST-ATTEMPT-  *
102900*    RESULT NO LONGER LINE UP ONE FOR ONE.  THE OLD GROUP MOVE    *
103000*    WOULD HAVE SHIFTED EVERY FIELD BEHIND ITSELF.                *
103100******************************************************************
103200 615-SAVE-BEST-RESULT.
103300     MOVE ATTEMPT-TEAM1-TOTAL-SR   TO BEST-TEAM1-TOTAL-SR.
103400     MOVE ATTEMPT-TEAM1-TANK-SR    TO BEST-TEAM1-TANK-SR.
103500     MOVE ATTEMPT-TEAM1-DPS-AVG-SR TO BEST-TEAM1-DPS-AVG-SR.
103600     MOVE ATTEMPT-TEAM1-SUP-AVG-SR TO BEST-TEAM1-SUP-AVG-SR.
103700     MOVE ATTEMPT-TEAM1-AVG-SR     TO BEST-TEAM1-AVG-SR.
103800     MOVE ATTEMPT-TEAM2-TOTAL-SR   TO BEST-TEAM2-TOTAL-SR.
103900     MOVE ATTEMPT-TEAM2-TANK-SR    TO BEST-TEAM2-TANK-SR.
104000     MOVE ATTEMPT-TEAM2-DPS-AVG-SR TO BEST-TEAM2-DPS-AVG-SR.
104100     MOVE ATTEMPT-TEAM2-SUP-AVG-SR TO BEST-TEAM2-SUP-AVG-SR.
104200     MOVE ATTEMPT-TEAM2-AVG-SR     TO BEST-TEAM2-AVG-SR.
104300     MOVE ATTEMPT-OVERALL-SR-DIFF  TO BEST-OVERALL-SR-DIFF.
104400     MOVE ATTEMPT-TANK-SR-DIFF     TO BEST-TANK-SR-DIFF.
104500     MOVE ATTEMPT-DPS-SR-DIFF      TO BEST-DPS-SR-DIFF.
104600     MOVE ATTEMPT-SUPPORT-SR-DIFF  TO BEST-SUPPORT-SR-DIFF.
104700     MOVE ATTEMPT-MAX-ROLE-DIFF    TO BEST-MAX-ROLE-DIFF.
104800     MOVE ATTEMPT-BALANCE-SCORE    TO BEST-BALANCE-SCORE.
104900     MOVE ATTEMPT-BALANCE-QUALITY  TO BEST-BALANCE-QUALITY.
105000     MOVE ATTEMPT-TEAM1-DPS-TOTAL   TO BEST-TEAM1-DPS-TOTAL.
105100     MOVE ATTEMPT-TEAM1-SUP-TOTAL   TO BEST-TEAM1-SUP-TOTAL.
105200     MOVE ATTEMPT-TEAM2-DPS-TOTAL   TO BEST-TEAM2-DPS-TOTAL.
105300     MOVE ATTEMPT-TEAM2-SUP-TOTAL   TO BEST-TEAM2-SUP-TOTAL.
105400 615-EXIT.
105500     EXIT.
105600*
105700******************************************************************
105800*  7 0 0  --  WRITE THE MATCH-RESULT-FILE RECORDS                *
105900******************************************************************
106000 700-WRITE-MATCH-RESULT.
106100     ADD 1 TO WS-MATCH-SEQ.
106200     MOVE WS-MATCH-SEQ TO WS-MATCH-SEQ-DISPLAY.
106300     MOVE SPACES TO MATCH-ID.
106400     STRING "M" WS-MATCH-SEQ-DISPLAY DELIMITED BY SIZE
106500         INTO MATCH-ID.
106600     MOVE BEST-OVERALL-SR-DIFF   TO OVERALL-SR-DIFF.
106700     MOVE BEST-TANK-SR-DIFF      TO TANK-SR-DIFF.
106800     MOVE BEST-DPS-SR-DIFF       TO DPS-SR-DIFF.
106900     MOVE BEST-SUPPORT-SR-DIFF   TO SUPPORT-SR-DIFF.
107000     MOVE BEST-MAX-ROLE-DIFF     TO MAX-ROLE-DIFF.
107100     MOVE BEST-BALANCE-SCORE     TO BALANCE-SCORE.
107200     MOVE BEST-BALANCE-QUALITY   TO BALANCE-QUALITY.
107300     WRITE MATCHOUT-FILE-REC FROM MATCH-RESULT-RECORD.
107400     IF NOT MATCHOUT-OK
107500         MOVE "700-WRITE-MATCH-RESULT" TO PARA-NAME
107600         MOVE "WRITE FAILED ON MATCHOUT-FILE" TO ABEND-REASON
107700         MOVE "00" TO EXPECTED-VAL
107800         MOVE MATCHOUT-STATUS TO ACTUAL-VAL
107900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
108000     END-IF.
108100     PERFORM 710-WRITE-TEAM-SUMMARIES THRU 710-EXIT.
108200     PERFORM 720-WRITE-TEAM-SLOTS THRU 720-EXIT
108300         VARYING CAND-IDX FROM 1 BY 1
108400         UNTIL CAND-IDX > WS-PLAYERS-PER-MATCH.
108500     IF UPSI-0-ON                                                 101997TO
108600         DISPLAY "  MATCH " MATCH-ID " QUALITY " BALANCE-QUALITY
108700             " SCORE " BALANCE-SCORE
108800     END-IF.
108900 700-EXIT.
109000     EXIT.
109100*
109200 710-WRITE-TEAM-SUMMARIES.
109300     MOVE "RED TEAM    " TO TEAM-NAME.
109400     MOVE BEST-TEAM1-TOTAL-SR     TO TEAM-TOTAL-SR.
109500     DIVIDE BEST-TEAM1-TOTAL-SR BY 5 GIVING TEAM-AVG-SR.
109600     MOVE BEST-TEAM1-TANK-SR      TO TANK-SR-VAL.
109700     DIVIDE BEST-TEAM1-DPS-TOTAL BY 2 GIVING DPS-AVG-SR.
109800     DIVIDE BEST-TEAM1-SUP-TOTAL BY 2 GIVING SUPPORT-AVG-SR.
109900     WRITE MATCHOUT-FILE-REC FROM TEAM-SUMMARY-RECORD.
110000     MOVE "BLUE TEAM   " TO TEAM-NAME.
110100     MOVE BEST-TEAM2-TOTAL-SR     TO TEAM-TOTAL-SR.
110200     DIVIDE BEST-TEAM2-TOTAL-SR BY 5 GIVING TEAM-AVG-SR.
110300     MOVE BEST-TEAM2-TANK-SR      TO TANK-SR-VAL.
110400     DIVIDE BEST-TEAM2-DPS-TOTAL BY 2 GIVING DPS-AVG-SR.
110500     DIVIDE BEST-TEAM2-SUP-TOTAL BY 2 GIVING SUPPORT-AVG-SR.
110600     WRITE MATCHOUT-FILE-REC FROM TEAM-SUMMARY-RECORD.
110700 710-EXIT.
110800     EXIT.
110900*
111000 720-WRITE-TEAM-SLOTS.
111100     MOVE BEST-CAND-ASSIGNED-TEAM(CAND-IDX) TO SLOT-TEAM-NBR.
111200     MOVE BEST-CAND-PLAYER-ID(CAND-IDX)     TO SLOT-PLAYER-ID.
111300     MOVE BEST-CAND-ASSIGNED-ROLE(CAND-IDX) TO SLOT-ROLE.
111400     PERFORM 721-SET-SLOT-SR THRU 721-EXIT.
111500     WRITE MATCHOUT-FILE-REC FROM TEAM-SLOT-RECORD.
111600 720-EXIT.
111700     EXIT.
111800*
111900 721-SET-SLOT-SR.
112000     IF SLOT-ROLE = "TANK   "
112100         MOVE BEST-CAND-TANK-SR(CAND-IDX) TO SLOT-SR
112200     ELSE
112300         IF SLOT-ROLE = "DPS    "
112400             MOVE BEST-CAND-DPS-SR(CAND-IDX) TO SLOT-SR
112500         ELSE
112600             MOVE BEST-CAND-SUPPORT-SR(CAND-IDX) TO SLOT-SR
112700         END-IF
112800     END-IF.
112900 721-EXIT.
113000     EXIT.
113100*
113200******************************************************************
113300*  7 5 0 / 7 7 0  --  POST-MATCH PLAYER COUNTER MAINTENANCE       *
113400******************************************************************
113500 750-UPDATE-PLAYED-COUNTERS.
113600     PERFORM 751-UPDATE-ONE-PLAYER THRU 751-EXIT
113700         VARYING CAND-IDX FROM 1 BY 1
113800         UNTIL CAND-IDX > WS-PLAYERS-PER-MATCH.
113900 750-EXIT.
114000     EXIT.
114100*
114200 751-UPDATE-ONE-PLAYER.
114300     SET PLYR-IDX TO BEST-CAND-SOURCE-IDX(CAND-IDX).
114400     MOVE "Y" TO WS-TPLAYER-IN-MATCH-SW(PLYR-IDX).
114500     ADD 1 TO WS-TPLAYER-GAMES-PLAYED(PLYR-IDX).
114600     MOVE ZERO TO WS-TPLAYER-GAMES-SKIPPED(PLYR-IDX).
114700     SET ALLP-IDX TO WS-TPLAYER-MASTER-IDX(PLYR-IDX).
114800     ADD 1 TO WS-ALLP-GAMES-PLAYED(ALLP-IDX).
114900     MOVE ZERO TO WS-ALLP-GAMES-SKIPPED(ALLP-IDX).
115000 751-EXIT.
115100     EXIT.
115200*
115300 770-BUMP-SKIPPED-COUNTERS.
115400     PERFORM 771-BUMP-ONE-PLAYER THRU 771-EXIT
115500         VARYING PLYR-IDX FROM 1 BY 1
115600         UNTIL PLYR-IDX > WS-PLAYER-COUNT.
115700 770-EXIT.
115800     EXIT.
115900*
116000 771-BUMP-ONE-PLAYER.
116100     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
116200         ADD 1 TO WS-TPLAYER-GAMES-SKIPPED(PLYR-IDX)
116300         SET ALLP-IDX TO WS-TPLAYER-MASTER-IDX(PLYR-IDX)
116400         ADD 1 TO WS-ALLP-GAMES-SKIPPED(ALLP-IDX)
116500     END-IF.
116600 771-EXIT.
116700     EXIT.
116800*
116900******************************************************************
117000*  8 0 0  --  HAND EXCHANGE SORT OF WS-PLAYER-TABLE, DESCENDING   *
117100*             ON GAMES-SKIPPED THEN HIGHEST-SR.  NO SORT VERB --  *
117200*             THIS SHOP HAS NEVER SORTED A TABLE IN MEMORY, ONLY  *
117300*             FILES, SO WE FOLLOW THE 225-POSITION-PAT-TABLE-IDX  *
117400*             STYLE INSTEAD.                                      *
117500******************************************************************
117600 800-PRIORITY-SORT.
117700     MOVE "N" TO WS-SORTED-SW.
117800     PERFORM 801-ONE-BUBBLE-PASS THRU 801-EXIT
117900         UNTIL WS-SORTED-SW = "Y".
118000 800-EXIT.
118100     EXIT.
118200*
118300 801-ONE-BUBBLE-PASS.
118400     MOVE "Y" TO WS-SORTED-SW.
118500     SUBTRACT 1 FROM WS-PLAYER-COUNT GIVING WS-LAST-IDX.
118600     PERFORM 802-COMPARE-ADJACENT THRU 802-EXIT
118700         VARYING WS-OUTER-IDX FROM 1 BY 1
118800         UNTIL WS-OUTER-IDX > WS-LAST-IDX.
118900 801-EXIT.
119000     EXIT.
119100*
119200 802-COMPARE-ADJACENT.
119300     SET WS-INNER-IDX TO WS-OUTER-IDX.
119400     ADD 1 TO WS-INNER-IDX.
119500     IF WS-TPLAYER-GAMES-SKIPPED(WS-OUTER-IDX) <
119600        WS-TPLAYER-GAMES-SKIPPED(WS-INNER-IDX)
119700         PERFORM 803-SWAP-ROWS THRU 803-EXIT
119800         MOVE "N" TO WS-SORTED-SW
119900     ELSE
120000         IF WS-TPLAYER-GAMES-SKIPPED(WS-OUTER-IDX) =
120100            WS-TPLAYER-GAMES-SKIPPED(WS-INNER-IDX)
120200            AND WS-TPLAYER-HIGHEST-SR(WS-OUTER-IDX) <
120300                WS-TPLAYER-HIGHEST-SR(WS-INNER-IDX)
120400             PERFORM 803-SWAP-ROWS THRU 803-EXIT
120500             MOVE "N" TO WS-SORTED-SW
120600         END-IF
120700     END-IF.
120800 802-EXIT.
120900     EXIT.
121000*
121100 803-SWAP-ROWS.
121200     SET PLYR-IDX TO WS-OUTER-IDX.
121300     MOVE WS-PLAYER-ENTRY(PLYR-IDX) TO WS-SWAP-HOLD.
121400     SET PLYR-IDX TO WS-INNER-IDX.
121500     MOVE WS-PLAYER-ENTRY(PLYR-IDX) TO WS-PLAYER-ENTRY(WS-OUTER-IDX).
121600     MOVE WS-SWAP-HOLD TO WS-PLAYER-ENTRY(PLYR-IDX).
121700     ADD 1 TO WS-SWAP-COUNT.
121800 803-EXIT.
121900     EXIT.
122000*
122100******************************************************************
122200*  8 5 0  --  DISPLAY THE REMAINING QUEUE, PRIORITY ORDER         *
122300******************************************************************
122400 850-BUILD-QUEUE.
122500     IF UPSI-0-ON
122600         DISPLAY "  REMAINING QUEUE AFTER MATCH " MATCH-ID
122700         PERFORM 851-DISPLAY-ONE-QUEUE-ROW THRU 851-EXIT
122800             VARYING PLYR-IDX FROM 1 BY 1
122900             UNTIL PLYR-IDX > WS-PLAYER-COUNT
123000     END-IF.
123100 850-EXIT.
123200     EXIT.
123300*
123400 851-DISPLAY-ONE-QUEUE-ROW.
123500     IF NOT WS-TPLAYER-PLACED(PLYR-IDX)
123600         DISPLAY "    " WS-TPLAYER-ID(PLYR-IDX)
123700             " SKIPPED " WS-TPLAYER-GAMES-SKIPPED(PLYR-IDX)
123800             " HIGH-SR " WS-TPLAYER-HIGHEST-SR(PLYR-IDX)
123900     END-IF.
124000 851-EXIT.
124100     EXIT.
124200*
124300******************************************************************
124400*  9 0 0  --  REWRITE PLAYER-FILE WHOLESALE, CLOSE DOWN           *
124500******************************************************************
124600 900-CLEANUP.
124700     OPEN OUTPUT PLAYER-FILE.
124800     PERFORM 910-REWRITE-ONE-PLAYER THRU 910-EXIT
124900         VARYING ALLP-IDX FROM 1 BY 1
125000         UNTIL ALLP-IDX > WS-ALLP-COUNT.
125100     CLOSE PLAYER-FILE.
125200     CLOSE MATCHOUT-FILE.
125300     CLOSE QSTATOUT-FILE.
125400     DISPLAY "TEAMBAL  RUN COMPLETE  PLAYERS READ    "
125500         WS-RECORDS-READ.
125600     DISPLAY "TEAMBAL  RUN COMPLETE  PLAYERS WRITTEN "
125700         WS-RECORDS-WRITTEN.
125800     DISPLAY "TEAMBAL  RUN COMPLETE  MATCHES WRITTEN "
125900         WS-MATCH-SEQ.
126000     CLOSE SYSOUT.
126100 900-EXIT.
126200     EXIT.
126300*
126400 910-REWRITE-ONE-PLAYER.
126500     MOVE SPACES TO PLAYER-MASTER-REC.
126600     MOVE WS-ALLP-ID(ALLP-IDX)            TO PLAYER-ID.
126700     MOVE WS-ALLP-NAME(ALLP-IDX)          TO PLAYER-NAME.
126800     MOVE WS-ALLP-TANK-SR(ALLP-IDX)       TO TANK-SR.
126900     MOVE WS-ALLP-DPS-SR(ALLP-IDX)        TO DPS-SR.
127000     MOVE WS-ALLP-SUPPORT-SR(ALLP-IDX)    TO SUPPORT-SR.
127100     MOVE WS-ALLP-GAMES-PLAYED(ALLP-IDX)  TO GAMES-PLAYED.
127200     MOVE WS-ALLP-GAMES-SKIPPED(ALLP-IDX) TO GAMES-SKIPPED.
127300     WRITE PLAYER-MASTER-REC.
127400     ADD 1 TO WS-RECORDS-WRITTEN.
127500 910-EXIT.
127600     EXIT.
127700*
127800******************************************************************
127900*  1 0 0 0  --  COMMON ABEND ROUTINE, SHOP STANDARD SINCE THE     *
128000*               OLD BATCH-SCHEDULING STREAM.  WRITES THE TRACE   *
128100*               LINE TO SYSOUT THEN FORCES A 0C7 BY DIVIDING A   *
128200*               WORK FIELD BY ZERO.                               *
128300******************************************************************
128400 1000-ABEND-RTN.
128500     WRITE SYSOUT-REC FROM ABEND-REC.
128600     DIVIDE ZERO-VAL INTO ONE-VAL.
128700 1000-EXIT.
128800     EXIT.
