000100******************************************************************
000200* LOBBYMEM   -  LOBBY MEMBERSHIP RECORD
000300*
000400*    ONE PAIR PER LINE -- WHICH PLAYERS ARE CURRENTLY QUEUED
000500*    FOR WHICH LOBBY.  READ ONCE AT THE START OF THE RUN TO
000600*    SCOPE THE PLAYER-FILE ROWS THAT BELONG TO THIS LOBBY.
000700******************************************************************
000800 01  LOBBY-MEMBER-REC.
000900     05  LOBBY-ID                PIC X(08).
001000     05  LOBBY-MEMBER-PLAYER-ID  PIC X(08).
001100     05  FILLER                  PIC X(04).
