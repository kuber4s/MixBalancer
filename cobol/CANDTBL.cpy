000100******************************************************************
000200* CANDTBL    -  TEN-CANDIDATE WORK TABLE
000300*
000400*    HOLDS THE TEN PLAYERS SELECTED BY 500-SELECT-CANDIDATES FOR
000500*    ONE BALANCE ATTEMPT.  PASSED BY REFERENCE TO TEAMCALC ON
000600*    EACH CALL SO THE SUBPROGRAM CAN FILL IN TEAM/ROLE
000700*    ASSIGNMENTS WITHOUT TEAMBAL HAVING TO REBUILD THE TABLE
000800*    BETWEEN ITERATIONS.
000900******************************************************************
001000 01  WS-CANDIDATE-TABLE.
001100     05  CAND-ENTRY OCCURS 10 TIMES INDEXED BY CAND-IDX.
001200         10  CAND-PLAYER-ID          PIC X(08).
001300         10  CAND-PLAYER-NAME        PIC X(20).
001400         10  CAND-ROLE-RATINGS.
001500             15  CAND-TANK-SR        PIC 9(04).
001600             15  CAND-DPS-SR         PIC 9(04).
001700             15  CAND-SUPPORT-SR     PIC 9(04).
001800         10  CAND-ROLE-RATINGS-TBL REDEFINES CAND-ROLE-RATINGS.
001900             15  CAND-ROLE-SR        PIC 9(04) OCCURS 3 TIMES.
002000         10  CAND-GAMES-SKIPPED      PIC 9(05).
002100         10  CAND-PRIMARY-ROLE       PIC X(07).
002200         10  CAND-ASSIGNED-TEAM      PIC 9(01).
002300             88  CAND-UNASSIGNED         VALUE 0.
002400             88  CAND-TEAM-ONE           VALUE 1.
002500             88  CAND-TEAM-TWO           VALUE 2.
002600         10  CAND-ASSIGNED-ROLE      PIC X(07).
002700         10  CAND-SOURCE-IDX          PIC 9(05) COMP.
002800     05  FILLER                      PIC X(01).
